000100      * GB9C0500: DRIVER DE APLICACION DE INTERESES - MOTOR GILOBANK
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB9C0500.
000800      *
000900       AUTHOR.        M RUIZ.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1990-07-05.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00019    MRUIZ   1990-07-05 ALTA INICIAL DEL DRIVER DE   *
002500      *                                   CALCULO DE INTERESES         *
002600      *     GB00027    MRUIZ   2023-11-06 SE REESCRIBE EL DRIVER SOBRE *
002700      *                                   EL NUEVO ARCHIVO DE CUENTAS Y*
002800      *                                   LA BITACORA DE TRANSACCIONES *
002900      *     GB00027    MRUIZ   2023-11-14 SE AGREGA UPSI PARA          *
003000      *                                   DISTINGUIR CORRIDA MENSUAL  *
003100      *                                   DE CORRIDA ANUAL            *
003200      *     GB00029    LPENA   2023-12-05 SE AGREGA EXPLORACION        *
003300      *                                   PREVIA DEL TRANSACTION-LOG   *
003400      *                                   PARA NO REPETIR FOLIOS      *
003500      *                                   CONTRA LA CORRIDA DE        *
003600      *                                   GB9C0100                    *
003700      *     GB00032    MRUIZ   2024-01-09 EL PERFORM DE 2000-PROCESO   *
003800      *                                   RECORRIA LA TABLA "WS-I      *
003900      *                                   TIMES" (UNA SOLA VEZ) EN     *
004000      *                                   LUGAR DE "T0001-CUR-ROWS     *
004100      *                                   TIMES" - SOLO SE APLICABA    *
004200      *                                   INTERES A LA PRIMERA CUENTA  *
004300      *                                   DE LA TABLA                  *
004400      *     GB00033    MRUIZ   2024-01-22 SE SEPARA EL TOTAL DE        *
004500      *                                   PENALTY_FEE DEL TOTAL DE     *
004600      *                                   INTEREST_DEBIT - EL GRAN     *
004700      *                                   TOTAL DEL REPORTE SOLO       *
004800      *                                   DEBE SUMAR INTERESES         *
004900      *     GB00035    RTOR    2024-02-12 SE VERIFICA EL FILE STATUS   *
005000      *                                   DE LA APERTURA DE CADA      *
005100      *                                   ARCHIVO Y SE ABENDA LA      *
005200      *                                   CORRIDA SI ALGUNO FALLA     *
005300      ******************************************************************
005400      ******************************************************************
005500      *                     ENVIRONMENT DIVISION                       *
005600      ******************************************************************
005700       ENVIRONMENT DIVISION.
005800      *
005900       CONFIGURATION SECTION.
006000      *
006100       SOURCE-COMPUTER.   IBM-3090.
006200       OBJECT-COMPUTER.   IBM-3090.
006300       SPECIAL-NAMES.
006400           C01 IS TOP-OF-FORM
006500           CLASS NUMERICO-GB IS '0' THRU '9'
006600           UPSI-0 IS GB-UPSI-CORRIDA-ANUAL.
006700      *
006800       INPUT-OUTPUT SECTION.
006900       FILE-CONTROL.
007000           SELECT ACCOUNTS-FILE         ASSIGN TO GBACCTS
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS FS-ACCOUNTS.
007300      *
007400           SELECT TRNSLOG-FILE          ASSIGN TO GBTRLOG
007500               ORGANIZATION IS LINE SEQUENTIAL
007600               FILE STATUS IS FS-TRNSLOG.
007700      *
007800           SELECT REPORT-FILE           ASSIGN TO GBRPT05
007900               ORGANIZATION IS LINE SEQUENTIAL
008000               FILE STATUS IS FS-REPORT.
008100      *
008200      ******************************************************************
008300      *                       DATA DIVISION                            *
008400      ******************************************************************
008500       DATA DIVISION.
008600      *
008700       FILE SECTION.
008800      *
008900       FD  ACCOUNTS-FILE
009000           RECORDING MODE IS F
009100           LABEL RECORDS ARE STANDARD.
009200       01  ACCOUNTS-RECORD.
009300           COPY GBEC0010.
009400      *
009500       FD  TRNSLOG-FILE
009600           RECORDING MODE IS F
009700           LABEL RECORDS ARE STANDARD.
009800       01  TRNSLOG-RECORD.
009900           COPY GBEC0030.
010000      *
010100       FD  REPORT-FILE
010200           RECORDING MODE IS F
010300           LABEL RECORDS ARE STANDARD.
010400       01  REPORT-RECORD               PIC X(80).
010500      *
010600      ******************************************************************
010700      *                  WORKING-STORAGE SECTION                       *
010800      ******************************************************************
010900       WORKING-STORAGE SECTION.
011000      *---------------------    F I L E   S T A T U S   ---------------*
011100       01  WS-FILE-STATUS-AREA.
011200           05  FS-ACCOUNTS                PIC X(02).
011300           05  FS-ACCOUNTS-R REDEFINES FS-ACCOUNTS.
011400               10  FS-ACCOUNTS-KEY         PIC X(01).
011500               10  FS-ACCOUNTS-EXT         PIC X(01).
011600           05  FS-TRNSLOG                  PIC X(02).
011700           05  FS-REPORT                   PIC X(02).
011800           05  SW-ACCOUNTS-EOF             PIC X(01) VALUE 'N'.
011900               88  ACCOUNTS-EOF                       VALUE 'S'.
012000           05  SW-TRNSLOG-EOF              PIC X(01) VALUE 'N'.
012100               88  TRNSLOG-EOF                        VALUE 'S'.
012200      *
012300      *---------------------    C O P Y S    --------------------------*
012400           05  FILLER                    PIC X(04).
012500       01  T0001-TABLE-CTL.
012600           05  T0001-MAX-ROWS          PIC S9(08) COMP VALUE +0.
012700           05  T0001-CUR-ROWS          PIC S9(08) COMP VALUE +0.
012800      *
012900           05  FILLER                    PIC X(04).
013000       01  T0001-TABLE.
013100           05  FILLER                    PIC X(04).
013200           05  T0001-ROW OCCURS 1 TO 9999 TIMES
013300                   DEPENDING ON T0001-CUR-ROWS
013400                   INDEXED BY T0001-NDX.
013500               COPY GBVC0001.
013600      *
013700       01  VA-GBECABC-AREA.
013800           COPY GBECABC.
013900      *
014000       01  GBEC0550-AREA.
014100           COPY GBEC0550.
014200      *
014300       01  GBEC0600-AREA.
014400           COPY GBEC0600.
014500      *
014600       01  GBEC0300-AREA.
014700           COPY GBEC0300.
014800      *
014900       01  GBEC0400-AREA.
015000           COPY GBEC0400.
015100      *
015200       01  GBR500-AREA.
015300           COPY GBRC0500.
015400      *
015500      *-------------------  C O N S T A N T E S  ----------------------*
015600       01  CT-CONSTANTES.
015700           05  CA-PROGRAM                  PIC X(08) VALUE 'GB9C0500'.
015800           05  CA-FECHA-INFINITO           PIC 9(08) VALUE 99999999.
015900      *
016000      *---------------------  V A R I A B L E S -----------------------*
016100           05  FILLER                    PIC X(04).
016200       01  VA-VARIABLES.
016300           05  VA-FEC-SIS.
016400               10  VA-FSIST-A              PIC X(02).
016500               10  VA-FSIST-M              PIC X(02).
016600               10  VA-FSIST-D              PIC X(02).
016700           05  VA-HOR-SIS                  PIC X(08).
016800           05  VA-HOR-SIS-R REDEFINES VA-HOR-SIS.
016900               10  VA-HSIST-HH              PIC X(02).
017000               10  VA-HSIST-MM              PIC X(02).
017100               10  VA-HSIST-SS              PIC X(02).
017200               10  FILLER                   PIC X(02).
017300           05  VA-RUN-DATE               PIC 9(08).
017400           05  VA-RUN-DATE-R REDEFINES VA-RUN-DATE.
017500               10  VA-RUN-CCYY              PIC 9(04).
017600               10  VA-RUN-MM                PIC 9(02).
017700               10  VA-RUN-DD                PIC 9(02).
017800           05  VA-RUN-TIME               PIC 9(06).
017900           05  VA-NEXT-TRNS-ID           PIC 9(10) VALUE 1.
018000           05  VA-PERIODO                PIC X(01) VALUE 'M'.
018100               88  VA-CORRIDA-MENSUAL              VALUE 'M'.
018200               88  VA-CORRIDA-ANUAL                VALUE 'A'.
018300           05  FILLER                    PIC X(10).
018400      *
018500      *------------------  E L E G I B I L I D A D  --------------------*
018600       01  WS-ELEGIBILIDAD.
018700           05  WS-BASE-DATE                PIC 9(08) VALUE ZEROS.
018800           05  WS-BASE-DATE-R REDEFINES WS-BASE-DATE.
018900               10  WS-BD-CCYY               PIC 9(04).
019000               10  WS-BD-MM                 PIC 9(02).
019100               10  WS-BD-DD                 PIC 9(02).
019200           05  WS-NEXT-ELIGIBLE-DATE       PIC 9(08) VALUE ZEROS.
019300           05  WS-NEXT-ELIGIBLE-DATE-R REDEFINES WS-NEXT-ELIGIBLE-DATE.
019400               10  WS-NE-CCYY               PIC 9(04).
019500               10  WS-NE-MM                 PIC 9(02).
019600               10  WS-NE-DD                 PIC 9(02).
019700           05  WS-BAL-ANTES                PIC S9(11)V99 COMP-3
019800                                            VALUE ZEROS.
019900           05  FILLER                       PIC X(08).
020000      *
020100      *---------------------  S U B S C R I P T O S  -------------------*
020200       01  WS-SUBINDICES.
020300           05  WS-I                     PIC S9(08) COMP VALUE +0.
020400           05  FILLER                    PIC X(04).
020500           05  WS-COUNT-PROCESSED       PIC S9(08) COMP VALUE +0.
020600           05  WS-TOTAL-CREDITADO       PIC S9(11)V99 VALUE ZEROS.
020700           05  WS-TOTAL-DEBITADO        PIC S9(11)V99 VALUE ZEROS.
020800           05  WS-TOTAL-FEE-COBRADO     PIC S9(11)V99 VALUE ZEROS.
020900      *
021000      ******************************************************************
021100      *                       PROCEDURE DIVISION                       *
021200      ******************************************************************
021300       PROCEDURE DIVISION.
021400      *
021500           PERFORM 1000-INICIO
021600      *
021700           PERFORM 2000-PROCESO
021800      *
021900           PERFORM 3000-FIN-PROCESO
022000           .
022100      *
022200      ******************************************************************
022300      *1000-INICIO:           ABRE ARCHIVOS, DETERMINA LA PERIODICIDAD *
022400      *                       DE LA CORRIDA Y CARGA LA TABLA DE        *
022500      *                       CUENTAS EN MEMORIA.                      *
022600      ******************************************************************
022700       1000-INICIO.
022800      *
022900           OPEN INPUT  ACCOUNTS-FILE
023000      *
023100           INITIALIZE VA-GBECABC-AREA
023200      *
023300           IF FS-ACCOUNTS NOT = '00'
023400              MOVE FS-ACCOUNTS            TO ABC-COD-ABEND
023500              MOVE 'ERROR AL ABRIR ACCOUNTS-FILE' TO ABC-DES-ABEND
023600              SET ABC-HUBO-ERROR          TO TRUE
023700              PERFORM 9999-ABEND
023800           END-IF
023900      *
024000           ACCEPT VA-FEC-SIS FROM DATE
024100           ACCEPT VA-HOR-SIS FROM TIME
024200           MOVE '20'                   TO VA-RUN-CCYY(1:2)
024300           MOVE VA-FSIST-A             TO VA-RUN-CCYY(3:2)
024400           MOVE VA-FSIST-M             TO VA-RUN-MM
024500           MOVE VA-FSIST-D             TO VA-RUN-DD
024600           MOVE VA-HSIST-HH            TO VA-RUN-TIME(1:2)
024700           MOVE VA-HSIST-MM            TO VA-RUN-TIME(3:2)
024800           MOVE VA-HSIST-SS            TO VA-RUN-TIME(5:2)
024900           MOVE VA-RUN-DATE            TO ABC-RUN-DATE
025000           MOVE VA-RUN-TIME            TO ABC-RUN-TIME
025100      *
025200           IF GB-UPSI-CORRIDA-ANUAL
025300              SET VA-CORRIDA-ANUAL     TO TRUE
025400           ELSE
025500              SET VA-CORRIDA-MENSUAL   TO TRUE
025600           END-IF
025700      *
025800           PERFORM 1100-CARGA-CUENTAS
025900      *
026000           CLOSE ACCOUNTS-FILE
026100      *
026200           PERFORM 1300-OBTEN-FOLIO-INICIAL
026300      *
026400           OPEN EXTEND TRNSLOG-FILE
026500           OPEN OUTPUT REPORT-FILE
026600      *
026700           IF FS-TRNSLOG NOT = '00'
026800              MOVE FS-TRNSLOG             TO ABC-COD-ABEND
026900              MOVE 'ERROR AL ABRIR TRNSLOG-FILE' TO ABC-DES-ABEND
027000              SET ABC-HUBO-ERROR          TO TRUE
027100              PERFORM 9999-ABEND
027200           END-IF
027300           IF FS-REPORT NOT = '00'
027400              MOVE FS-REPORT              TO ABC-COD-ABEND
027500              MOVE 'ERROR AL ABRIR REPORT-FILE' TO ABC-DES-ABEND
027600              SET ABC-HUBO-ERROR          TO TRUE
027700              PERFORM 9999-ABEND
027800           END-IF
027900      *
028000           MOVE GBR500-HEADING-LINE-1   TO REPORT-RECORD
028100           WRITE REPORT-RECORD
028200           MOVE GBR500-HEADING-LINE-2   TO REPORT-RECORD
028300           WRITE REPORT-RECORD
028400           .
028500      *
028600      ******************************************************************
028700      *1100-CARGA-CUENTAS:    LEE TODO EL ARCHIVO ACCOUNTS EN LA TABLA   *
028800      *                       DE TRABAJO T0001-TABLE.                   *
028900      ******************************************************************
029000       1100-CARGA-CUENTAS.
029100      *
029200           MOVE ZEROS                  TO T0001-CUR-ROWS
029300           MOVE 9999                   TO T0001-MAX-ROWS
029400      *
029500           READ ACCOUNTS-FILE
029600               AT END MOVE 'S'          TO SW-ACCOUNTS-EOF
029700           END-READ
029800      *
029900           PERFORM 1120-PROCESA-UN-RENGLON
030000               THRU 1120-PROCESA-UN-RENGLON-EXIT
030100               UNTIL ACCOUNTS-EOF
030200           .
030300      *
030400      ******************************************************************
030500      *1110-MUEVE-A-TABLA:    COPIA UN RENGLON DE ACCOUNTS-RECORD AL    *
030600      *                       RENGLON CORRESPONDIENTE DE T0001-TABLE.   *
030700      ******************************************************************
030800       1110-MUEVE-A-TABLA.
030900      *
031000           MOVE GB10-ACCT-NUMBER            TO V0001-ACCT-NUMBER(T0001-NDX)
031100           MOVE GB10-ACCT-TYPE               TO V0001-ACCT-TYPE(T0001-NDX)
031200           MOVE GB10-ACCT-SECRET-KEY         TO V0001-ACCT-SECRET-KEY(T0001-NDX)
031300           MOVE GB10-ACCT-PRIMARY-HOLDER     TO V0001-ACCT-PRIMARY-HOLDER(T0001-NDX)
031400           MOVE GB10-ACCT-SECONDARY-HOLD     TO V0001-ACCT-SECONDARY-HOLDER(T0001-NDX)
031500           MOVE GB10-ACCT-BALANCE            TO V0001-ACCT-BALANCE(T0001-NDX)
031600           MOVE GB10-ACCT-BALANCE            TO V0001-ACCT-BAL-PRIOR(T0001-NDX)
031700           MOVE GB10-ACCT-PENALTY-FEE        TO V0001-ACCT-PENALTY-FEE(T0001-NDX)
031800           MOVE GB10-ACCT-OPEN-DATE          TO V0001-ACCT-OPEN-DATE(T0001-NDX)
031900           MOVE GB10-ACCT-STATUS             TO V0001-ACCT-STATUS(T0001-NDX)
032000           MOVE GB10-ACCT-MINIMUM-BALANCE    TO V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)
032100           MOVE GB10-ACCT-INTEREST-RATE      TO V0001-ACCT-INTEREST-RATE(T0001-NDX)
032200           MOVE GB10-ACCT-LAST-INT-DATE      TO V0001-ACCT-LAST-INT-DATE(T0001-NDX)
032300           IF GB10-ACCT-BALANCE < V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)
032400              MOVE 'S'                       TO V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
032500           ELSE
032600              MOVE 'N'                       TO V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
032700           END-IF
032800           .
032900      *
033000      ******************************************************************
033100      *1120-PROCESA-UN-RENGLON: DA DE ALTA UN RENGLON EN T0001-TABLE Y  *
033200      *                       AVANZA LA LECTURA DE ACCOUNTS-FILE.      *
033300      ******************************************************************
033400       1120-PROCESA-UN-RENGLON.
033500      *
033600           ADD 1                    TO T0001-CUR-ROWS
033700           SET T0001-NDX            TO T0001-CUR-ROWS
033800           PERFORM 1110-MUEVE-A-TABLA
033900           READ ACCOUNTS-FILE
034000               AT END MOVE 'S'      TO SW-ACCOUNTS-EOF
034100           END-READ
034200           .
034300       1120-PROCESA-UN-RENGLON-EXIT.
034400           EXIT.
034500      *
034600      ******************************************************************
034700      *1300-OBTEN-FOLIO-INICIAL: EXPLORA EL TRANSACTION-LOG YA EXISTENTE*
034800      *                       PARA ARRANCAR EL FOLIO DESPUES DEL MAS    *
034900      *                       ALTO YA USADO POR CUALQUIER CORRIDA      *
035000      *                       PREVIA (GB9C0100 U OTRA DE ESTE MISMO     *
035100      *                       PROGRAMA).                               *
035200      ******************************************************************
035300       1300-OBTEN-FOLIO-INICIAL.
035400      *
035500           MOVE 1                      TO VA-NEXT-TRNS-ID
035600      *
035700           OPEN INPUT TRNSLOG-FILE
035800      *
035900           READ TRNSLOG-FILE
036000               AT END MOVE 'S'          TO SW-TRNSLOG-EOF
036100           END-READ
036200      *
036300           PERFORM 1320-COMPARA-UN-FOLIO
036400               THRU 1320-COMPARA-UN-FOLIO-EXIT
036500               UNTIL TRNSLOG-EOF
036600      *
036700           CLOSE TRNSLOG-FILE
036800      *
036900           MOVE 'N'                    TO SW-TRNSLOG-EOF
037000           .
037100      *
037200      ******************************************************************
037300      *1320-COMPARA-UN-FOLIO: SI EL FOLIO DEL RENGLON LEIDO ES MAYOR    *
037400      *                       QUE EL SIGUIENTE CANDIDATO, SE AJUSTA.    *
037500      ******************************************************************
037600       1320-COMPARA-UN-FOLIO.
037700      *
037800           IF GB30-TRNS-ID >= VA-NEXT-TRNS-ID
037900              COMPUTE VA-NEXT-TRNS-ID = GB30-TRNS-ID + 1
038000           END-IF
038100      *
038200           READ TRNSLOG-FILE
038300               AT END MOVE 'S'          TO SW-TRNSLOG-EOF
038400           END-READ
038500           .
038600       1320-COMPARA-UN-FOLIO-EXIT.
038700           EXIT.
038800      *
038900      ******************************************************************
039000      *2000-PROCESO:          RECORRE LA TABLA DE CUENTAS Y APLICA EL   *
039100      *                       INTERES A CADA UNA QUE SEA ELEGIBLE.      *
039200      ******************************************************************
039300       2000-PROCESO.
039400      *
039500           MOVE 1                      TO WS-I
039600      *
039700           PERFORM 2100-PROCESA-UNA-CUENTA
039800               THRU 2100-PROCESA-UNA-CUENTA-EXIT
039900               T0001-CUR-ROWS TIMES
040000           .
040100      *
040200      ******************************************************************
040300      *2100-PROCESA-UNA-CUENTA: EVALUA ELEGIBILIDAD Y, SI APLICA,       *
040400      *                       CALCULA Y POSTEA EL INTERES.             *
040500      ******************************************************************
040600       2100-PROCESA-UNA-CUENTA.
040700      *
040800           SET T0001-NDX                TO WS-I
040900      *
041000           PERFORM 2200-DETERMINA-ELEGIBILIDAD
041100      *
041200           IF GBEC0600-DENTRO-DE-RANGO
041300              ADD 1                     TO WS-COUNT-PROCESSED
041400              PERFORM 2300-APLICA-INTERES
041500              MOVE VA-RUN-DATE           TO V0001-ACCT-LAST-INT-DATE(T0001-NDX)
041600              PERFORM 2400-ESCRIBE-RENGLON-REPORTE
041700           END-IF
041800      *
041900           ADD 1                         TO WS-I
042000           .
042100       2100-PROCESA-UNA-CUENTA-EXIT.
042200           EXIT.
042300      *
042400      ******************************************************************
042500      *2200-DETERMINA-ELEGIBILIDAD: UNA CUENTA ES ELEGIBLE CUANDO HA    *
042600      *                       TRANSCURRIDO AL MENOS UN PERIODO DESDE     *
042700      *                       SU ULTIMA APLICACION DE INTERES (O DESDE  *
042800      *                       SU APERTURA SI NUNCA SE LE HA APLICADO).  *
042900      *                       SE REUTILIZA GB7C0600 COMO PREDICADO DE   *
043000      *                       RANGO, CON UNA FECHA FIN "INFINITA".      *
043100      ******************************************************************
043200       2200-DETERMINA-ELEGIBILIDAD.
043300      *
043400           IF V0001-ACCT-LAST-INT-DATE(T0001-NDX) = ZEROS
043500              MOVE V0001-ACCT-OPEN-DATE(T0001-NDX)     TO WS-BASE-DATE
043600           ELSE
043700              MOVE V0001-ACCT-LAST-INT-DATE(T0001-NDX) TO WS-BASE-DATE
043800           END-IF
043900      *
044000           MOVE WS-BD-CCYY               TO WS-NE-CCYY
044100           MOVE WS-BD-MM                 TO WS-NE-MM
044200           MOVE WS-BD-DD                 TO WS-NE-DD
044300      *
044400           IF VA-CORRIDA-ANUAL
044500              ADD 1                      TO WS-NE-CCYY
044600           ELSE
044700              ADD 1                      TO WS-NE-MM
044800              IF WS-NE-MM > 12
044900                 MOVE 1                  TO WS-NE-MM
045000                 ADD 1                   TO WS-NE-CCYY
045100              END-IF
045200           END-IF
045300      *
045400           MOVE VA-RUN-DATE              TO GBEC0600-TRNS-DATE
045500           MOVE VA-RUN-TIME              TO GBEC0600-TRNS-TIME
045600           MOVE WS-NEXT-ELIGIBLE-DATE     TO GBEC0600-FROM-DATE
045700           MOVE CA-FECHA-INFINITO         TO GBEC0600-TO-DATE
045800           CALL 'GB7C0600' USING GBEC0600-AREA
045900           .
046000      *
046100      ******************************************************************
046200      *2300-APLICA-INTERES: CALCULA EL INTERES DEL PERIODO Y, SI HAY    *
046300      *                       MOVIMIENTO, LO POSTEA Y REVISA LA         *
046400      *                       PENALIZACION POR SALDO MINIMO.           *
046500      ******************************************************************
046600       2300-APLICA-INTERES.
046700      *
046800           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO WS-BAL-ANTES
046900           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO V0001-ACCT-BAL-PRIOR(T0001-NDX)
047000      *
047100           IF V0001-ACCT-BALANCE(T0001-NDX) = ZEROS
047200              MOVE 'NONE'                TO GBR500-MOVEMENT
047300           ELSE
047400              MOVE V0001-ACCT-BALANCE(T0001-NDX) TO GBEC0550-BALANCE
047500              MOVE V0001-ACCT-INTEREST-RATE(T0001-NDX) TO GBEC0550-RATE
047600              IF VA-CORRIDA-ANUAL
047700                 SET GBEC0550-ANUAL      TO TRUE
047800              ELSE
047900                 SET GBEC0550-MENSUAL    TO TRUE
048000              END-IF
048100              CALL 'GB7C0550' USING GBEC0550-AREA
048200              PERFORM 2350-POSTEA-MOVIMIENTO
048300           END-IF
048400           .
048500      *
048600      ******************************************************************
048700      *2350-POSTEA-MOVIMIENTO: AJUSTA EL SALDO CON EL INTERES CALCULADO,*
048800      *                       REVISA LA PENALIZACION Y ESCRIBE EL       *
048900      *                       RENGLON DE TRANSACTION-LOG.               *
049000      ******************************************************************
049100       2350-POSTEA-MOVIMIENTO.
049200      *
049300           IF GBEC0550-ES-ABONO
049400              ADD GBEC0550-INTEREST-AMT  TO V0001-ACCT-BALANCE(T0001-NDX)
049500              ADD GBEC0550-INTEREST-AMT  TO WS-TOTAL-CREDITADO
049600              MOVE 'CREDIT'              TO GBR500-MOVEMENT
049700           ELSE
049800              SUBTRACT GBEC0550-INTEREST-AMT FROM V0001-ACCT-BALANCE(T0001-NDX)
049900              ADD GBEC0550-INTEREST-AMT  TO WS-TOTAL-DEBITADO
050000              MOVE 'DEBIT'               TO GBR500-MOVEMENT
050100           END-IF
050200      *
050300           PERFORM 2360-REVISA-PENALIZACION
050400      *
050500           PERFORM 2370-ESCRIBE-LOG-INTERES
050600           .
050700      *
050800      ******************************************************************
050900      *2360-REVISA-PENALIZACION: REPITE EL CRUCE DE SALDO MINIMO QUE    *
051000      *                       SE DISPARA CADA VEZ QUE SE RESALVA UNA    *
051100      *                       CUENTA DE CHEQUES O AHORRO.               *
051200      ******************************************************************
051300       2360-REVISA-PENALIZACION.
051400      *
051500           SET GBEC0300-NO-APLICA-FEE    TO TRUE
051600           MOVE ZEROS                    TO GBEC0300-FEE-MONTO
051700      *
051800           IF V0001-TYPE-CHECKING(T0001-NDX) OR
051900              V0001-TYPE-SAVINGS(T0001-NDX)
052000              MOVE V0001-ACCT-TYPE(T0001-NDX)      TO GBEC0300-ACCT-TYPE
052100              MOVE V0001-ACCT-BAL-PRIOR(T0001-NDX) TO GBEC0300-BAL-ANTES
052200              MOVE V0001-ACCT-BALANCE(T0001-NDX)   TO GBEC0300-BAL-DESPUES
052300              MOVE V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)
052400                                                   TO GBEC0300-MINIMO
052500              MOVE V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
052600                                                   TO GBEC0300-SW-YA-ABAJO
052700              MOVE V0001-ACCT-PENALTY-FEE(T0001-NDX)
052800                                                   TO GBEC0300-FEE-MONTO-IN
052900              CALL 'GB7C0300' USING GBEC0300-AREA
053000              IF GBEC0300-APLICA-FEE
053100                 SUBTRACT GBEC0300-FEE-MONTO FROM V0001-ACCT-BALANCE(T0001-NDX)
053200                 PERFORM 2380-ESCRIBE-LOG-PENALIZACION
053300              END-IF
053400              MOVE GBEC0300-SW-NUEVO-ABAJO TO V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
053500           END-IF
053600           .
053700      *
053800      ******************************************************************
053900      *2370-ESCRIBE-LOG-INTERES: ARMA LA DESCRIPCION Y ESCRIBE EL       *
054000      *                       RENGLON INTEREST_CREDIT/INTEREST_DEBIT.   *
054100      ******************************************************************
054200       2370-ESCRIBE-LOG-INTERES.
054300      *
054400           MOVE VA-NEXT-TRNS-ID            TO GB30-TRNS-ID
054500           ADD 1                           TO VA-NEXT-TRNS-ID
054600           MOVE V0001-ACCT-NUMBER(T0001-NDX) TO GB30-TRNS-ACCT-NUMBER
054700      *
054800           MOVE 'I'                        TO GBEC0400-MOVE-TYPE
054900           MOVE ZEROS                      TO GBEC0400-OTHER-ACCT
055000           IF GBEC0550-ES-ABONO
055100              MOVE GBEC0550-INTEREST-AMT   TO GBEC0400-AMOUNT
055200              MOVE 'INTEREST_CREDIT'       TO GB30-TRNS-TYPE
055300           ELSE
055400              COMPUTE GBEC0400-AMOUNT = GBEC0550-INTEREST-AMT * -1
055500              MOVE 'INTEREST_DEBIT'        TO GB30-TRNS-TYPE
055600           END-IF
055700           CALL 'GB7C0400' USING GBEC0400-AREA
055800      *
055900           MOVE GBEC0400-DESCRIPTION       TO GB30-TRNS-NAME
056000           MOVE GBEC0400-AMOUNT            TO GB30-TRNS-AMOUNT
056100           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO GB30-TRNS-BALANCE-AFTER
056200           MOVE VA-RUN-DATE                TO GB30-TRNS-DATE
056300           MOVE VA-RUN-TIME                TO GB30-TRNS-TIME
056400           WRITE TRNSLOG-RECORD
056500           .
056600      *
056700      ******************************************************************
056800      *2380-ESCRIBE-LOG-PENALIZACION: ARMA LA DESCRIPCION Y ESCRIBE EL  *
056900      *                       RENGLON PENALTY_FEE CUANDO EL ABONO/CARGO *
057000      *                       DE INTERES VUELVE A CRUZAR EL MINIMO.     *
057100      ******************************************************************
057200       2380-ESCRIBE-LOG-PENALIZACION.
057300      *
057400           MOVE VA-NEXT-TRNS-ID            TO GB30-TRNS-ID
057500           ADD 1                           TO VA-NEXT-TRNS-ID
057600           MOVE V0001-ACCT-NUMBER(T0001-NDX) TO GB30-TRNS-ACCT-NUMBER
057700      *
057800           MOVE 'P'                        TO GBEC0400-MOVE-TYPE
057900           MOVE ZEROS                      TO GBEC0400-OTHER-ACCT
058000           COMPUTE GBEC0400-AMOUNT = GBEC0300-FEE-MONTO * -1
058100           CALL 'GB7C0400' USING GBEC0400-AREA
058200      *
058300           MOVE GBEC0400-DESCRIPTION       TO GB30-TRNS-NAME
058400           MOVE GBEC0400-AMOUNT            TO GB30-TRNS-AMOUNT
058500           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO GB30-TRNS-BALANCE-AFTER
058600           MOVE 'PENALTY_FEE'              TO GB30-TRNS-TYPE
058700           MOVE VA-RUN-DATE                TO GB30-TRNS-DATE
058800           MOVE VA-RUN-TIME                TO GB30-TRNS-TIME
058900           WRITE TRNSLOG-RECORD
059000           ADD GBEC0300-FEE-MONTO          TO WS-TOTAL-FEE-COBRADO
059100           .
059200      *
059300      ******************************************************************
059400      *2400-ESCRIBE-RENGLON-REPORTE: UNA LINEA POR CUENTA PROCESADA,    *
059500      *                       SIN RUPTURA DE CONTROL.                  *
059600      ******************************************************************
059700       2400-ESCRIBE-RENGLON-REPORTE.
059800      *
059900           MOVE V0001-ACCT-NUMBER(T0001-NDX)       TO GBR500-ACCOUNT-NUMBER
060000           MOVE V0001-ACCT-TYPE(T0001-NDX)          TO GBR500-ACCOUNT-TYPE
060100           MOVE WS-BAL-ANTES                        TO GBR500-BALANCE-BEFORE
060200           MOVE V0001-ACCT-INTEREST-RATE(T0001-NDX) TO GBR500-RATE-APPLIED
060300           IF GBR500-MOVEMENT = 'NONE'
060400              MOVE ZEROS                            TO GBR500-INTEREST-AMOUNT
060500           ELSE
060600              MOVE GBEC0550-INTEREST-AMT             TO GBR500-INTEREST-AMOUNT
060700           END-IF
060800      *
060900           MOVE GBR500-DETAIL-LINE                   TO REPORT-RECORD
061000           WRITE REPORT-RECORD
061100           .
061200      *
061300      ******************************************************************
061400      *3000-FIN-PROCESO:      REESCRIBE EL ARCHIVO DE CUENTAS COMPLETO, *
061500      *                       IMPRIME EL TOTAL Y CIERRA.                *
061600      ******************************************************************
061700       3000-FIN-PROCESO.
061800      *
061900           PERFORM 3100-REGRABA-CUENTAS
062000      *
062100           PERFORM 3200-IMPRIME-TOTAL
062200      *
062300           CLOSE TRNSLOG-FILE
062400                 REPORT-FILE
062500           .
062600      *
062700      ******************************************************************
062800      *3100-REGRABA-CUENTAS:  REESCRIBE TODO EL ARCHIVO ACCOUNTS A      *
062900      *                       PARTIR DE LA TABLA EN MEMORIA.            *
063000      ******************************************************************
063100       3100-REGRABA-CUENTAS.
063200      *
063300           OPEN OUTPUT ACCOUNTS-FILE
063400      *
063500           MOVE 1                       TO WS-I
063600      *
063700           PERFORM 3120-ESCRIBE-UN-RENGLON
063800               THRU 3120-ESCRIBE-UN-RENGLON-EXIT
063900               T0001-CUR-ROWS TIMES
064000      *
064100           CLOSE ACCOUNTS-FILE
064200           .
064300      *
064400      ******************************************************************
064500      *3110-MUEVE-DE-TABLA:   COPIA UN RENGLON DE T0001-TABLE AL        *
064600      *                       AREA DEL ARCHIVO ACCOUNTS.                *
064700      ******************************************************************
064800       3110-MUEVE-DE-TABLA.
064900      *
065000           MOVE V0001-ACCT-NUMBER(T0001-NDX)          TO GB10-ACCT-NUMBER
065100           MOVE V0001-ACCT-TYPE(T0001-NDX)              TO GB10-ACCT-TYPE
065200           MOVE V0001-ACCT-SECRET-KEY(T0001-NDX)        TO GB10-ACCT-SECRET-KEY
065300           MOVE V0001-ACCT-PRIMARY-HOLDER(T0001-NDX)    TO GB10-ACCT-PRIMARY-HOLDER
065400           MOVE V0001-ACCT-SECONDARY-HOLDER(T0001-NDX)  TO GB10-ACCT-SECONDARY-HOLD
065500           MOVE V0001-ACCT-BALANCE(T0001-NDX)           TO GB10-ACCT-BALANCE
065600           MOVE V0001-ACCT-PENALTY-FEE(T0001-NDX)       TO GB10-ACCT-PENALTY-FEE
065700           MOVE V0001-ACCT-OPEN-DATE(T0001-NDX)         TO GB10-ACCT-OPEN-DATE
065800           MOVE V0001-ACCT-STATUS(T0001-NDX)            TO GB10-ACCT-STATUS
065900           MOVE V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)   TO GB10-ACCT-MINIMUM-BALANCE
066000           MOVE V0001-ACCT-INTEREST-RATE(T0001-NDX)     TO GB10-ACCT-INTEREST-RATE
066100           MOVE V0001-ACCT-LAST-INT-DATE(T0001-NDX)     TO GB10-ACCT-LAST-INT-DATE
066200           .
066300      *
066400      ******************************************************************
066500      *3120-ESCRIBE-UN-RENGLON: AVANZA EL INDICE Y ESCRIBE UN RENGLON   *
066600      *                       DEL ARCHIVO ACCOUNTS.                     *
066700      ******************************************************************
066800       3120-ESCRIBE-UN-RENGLON.
066900      *
067000           SET T0001-NDX            TO WS-I
067100           PERFORM 3110-MUEVE-DE-TABLA
067200           WRITE ACCOUNTS-RECORD
067300           ADD 1                    TO WS-I
067400           .
067500       3120-ESCRIBE-UN-RENGLON-EXIT.
067600           EXIT.
067700      *
067800      ******************************************************************
067900      *3200-IMPRIME-TOTAL:    ESCRIBE LA LINEA DE GRAN TOTAL DEL        *
068000      *                       REPORTE DE INTERESES.                     *
068100      ******************************************************************
068200       3200-IMPRIME-TOTAL.
068300      *
068400           MOVE WS-COUNT-PROCESSED      TO GBR500-COUNT-PROCESSED
068500           MOVE WS-TOTAL-CREDITADO      TO GBR500-TOTAL-CREDITED
068600           MOVE WS-TOTAL-DEBITADO       TO GBR500-TOTAL-DEBITED
068700           MOVE GBR500-TOTAL-LINE       TO REPORT-RECORD
068800           WRITE REPORT-RECORD
068900           .
069000      *
069100      ******************************************************************
069200      *9999-ABEND:            DESPLIEGA EL FILE STATUS QUE FALLO Y      *
069300      *                       TERMINA ANORMALMENTE LA CORRIDA DEL      *
069400      *                       DRIVER DE INTERESES.                    *
069500      ******************************************************************
069600       9999-ABEND.
069700      *
069800           DISPLAY 'GB9C0500 ABEND ' ABC-COD-ABEND ' ' ABC-DES-ABEND
069900           MOVE 16                     TO RETURN-CODE
070000           STOP RUN
070100           .
070200      ******************************************************************
070300      ***************            FIN PROGRAMA             *************
070400      ******************************************************************
