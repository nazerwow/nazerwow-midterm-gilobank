000100* GBEC0250 - COMMAREA DE LA RUTINA DE DESPACHO POR TIPO DE       *
000200*            CUENTA (GB7C0250), LLAMADA DESDE GB9C0100 PARA LA   *
000300*            CARGA DE TABLAS Y DESDE GB7C0200 PARA LA BUSQUEDA   *
000400******************************************************************
000500*                     MODIFICATIONS LOG                         *
000600******************************************************************
000700*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000800*     ---------- ------- -------- ------------------------------ *
000900*     GB00010    RTOR    28/04/21 ALTA INICIAL                   *
001000******************************************************************
001100*   GBEC0250-MODE 'L' = (RE)CARGA LAS CUATRO TABLAS A PARTIR DE  *
001200*                        T0001-TABLE YA LEIDA EN MEMORIA.         *
001300*   GBEC0250-MODE 'F' = BUSCA GBEC0250-ACCT-NUMBER EN LAS CUATRO *
001400*                        TABLAS, EN ORDEN FIJO CHEQUES-AHORRO-   *
001500*                        ESTUDIANTE-TDC, Y REGRESA EL SUBINDICE  *
001600*                        REAL EN T0001-TABLE.                   *
001700******************************************************************
001800 02  GBEC0250.
001900     05  GBEC0250-MODE                 PIC X(01).
002000         88  GBEC0250-CARGA-TABLAS                VALUE 'L'.
002100         88  GBEC0250-BUSCA-CUENTA                 VALUE 'F'.
002200     05  GBEC0250-ACCT-NUMBER          PIC 9(10).
002300     05  GBEC0250-SUBSCRIPT            PIC S9(08) COMP.
002400     05  GBEC0250-SW-FOUND             PIC X(01).
002500         88  GBEC0250-CUENTA-ENCONTRADA           VALUE 'S'.
002600         88  GBEC0250-CUENTA-NO-ENCONTRADA        VALUE 'N'.
002700*
