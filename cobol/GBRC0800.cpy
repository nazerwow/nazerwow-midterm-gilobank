000100* GBRC0800:  LINEAS DEL REPORTE DE CONSULTA DE MOVIMIENTOS POR    *
000200*            RANGO DE FECHAS (GB9C0700)                          *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00021    RTOR    21/06/21 ALTA INICIAL                   *
000900******************************************************************
001000*
001100 01  GBR800-HEADING-LINE.
001200     05  FILLER                       PIC X(03) VALUE SPACES.
001300     05  FILLER                       PIC X(10) VALUE
001400         'ACCOUNT NO'.
001500     05  FILLER                       PIC X(02) VALUE SPACES.
001600     05  FILLER                       PIC X(10) VALUE 'TRNS-ID'.
001700     05  FILLER                       PIC X(02) VALUE SPACES.
001800     05  FILLER                       PIC X(14) VALUE 'AMOUNT'.
001900     05  FILLER                       PIC X(02) VALUE SPACES.
002000     05  FILLER                       PIC X(14) VALUE 'BALANCE-AFTER'.
002100     05  FILLER                       PIC X(02) VALUE SPACES.
002200     05  FILLER                       PIC X(08) VALUE 'DATE'.
002300*
002400 01  GBR800-DETAIL-LINE.
002500     05  FILLER                       PIC X(01) VALUE SPACES.
002600     05  GBR800-ACCOUNT-NUMBER        PIC 9(10).
002700     05  FILLER                       PIC X(02) VALUE SPACES.
002800     05  GBR800-TRNS-ID               PIC 9(10).
002900     05  FILLER                       PIC X(02) VALUE SPACES.
003000     05  GBR800-AMOUNT                PIC Z,ZZZ,ZZZ,ZZ9.99-.
003100     05  FILLER                       PIC X(01) VALUE SPACES.
003200     05  GBR800-BALANCE-AFTER         PIC Z,ZZZ,ZZZ,ZZ9.99-.
003300     05  FILLER                       PIC X(01) VALUE SPACES.
003400     05  GBR800-DATE                  PIC 9(08).
003500*
003600 01  GBR800-NOTFOUND-LINE.
003700     05  FILLER                       PIC X(03) VALUE SPACES.
003800     05  GBR800-NF-ACCT               PIC 9(10).
003900     05  FILLER                       PIC X(02) VALUE SPACES.
004000     05  GBR800-NF-LIT                PIC X(28) VALUE
004100         'NO TRANSACTIONS FOUND'.
004200*
