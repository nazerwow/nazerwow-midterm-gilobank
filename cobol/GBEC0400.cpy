000100* GBEC0400 - COMMAREA DEL ARMADO DE DESCRIPCION DE MOVIMIENTO    *
000200*            (GB7C0400), LLAMADA DESDE GB7C0200                 *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00014    RTOR    02/05/21 ALTA INICIAL                   *
000900*     GB00021    LPENA   19/07/23 SE AGREGA CUENTA CONTRARIA     *
001000*                                 PARA TEXTO DE TRASPASOS        *
001100******************************************************************
001200 02  GBEC0400.
001300     05  GBEC0400-IN.
001400         10  GBEC0400-MOVE-TYPE        PIC X(01).
001500             88  GBEC0400-ES-DEPOSITO             VALUE 'C'.
001600             88  GBEC0400-ES-RETIRO               VALUE 'D'.
001700             88  GBEC0400-ES-TRASPASO             VALUE 'T'.
001800             88  GBEC0400-ES-INTERES              VALUE 'I'.
001900             88  GBEC0400-ES-PENALIZACION         VALUE 'P'.
002000         10  GBEC0400-OTHER-ACCT       PIC 9(10).
002050         10  GBEC0400-SW-LEG-TRASPASO  PIC X(01).
002060             88  GBEC0400-PIERNA-DEBITO           VALUE 'D'.
002070             88  GBEC0400-PIERNA-CREDITO          VALUE 'C'.
002100         10  GBEC0400-AMOUNT           PIC S9(11)V99.
002200*
002300     05  GBEC0400-OUT.
002400         10  GBEC0400-DESCRIPTION      PIC X(60).
002500*
