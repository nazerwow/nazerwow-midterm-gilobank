000100* GBRC0500:  LINEAS DEL REPORTE DE APLICACION DE INTERESES        *
000200*            (GB9C0500)                                          *
000300******************************************************************
000400*                     MODIFICATIONS LOG                          *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00009    RTOR    10/06/21 ALTA INICIAL                   *
000900******************************************************************
001000*   UNA LINEA DETALLE POR CUENTA ELEGIBLE, SIN RUPTURA DE        *
001100*   CONTROL, MAS LA LINEA DE GRAN TOTAL AL FINAL DEL CORRIDO.    *
001200******************************************************************
001300*
001400 01  GBR500-HEADING-LINE-1.
001500     05  FILLER                       PIC X(03) VALUE SPACES.
001600     05  FILLER                       PIC X(26) VALUE
001700         'GILOBANK INTEREST ACCRUAL'.
001800*
001900 01  GBR500-HEADING-LINE-2.
002000     05  FILLER                       PIC X(01) VALUE SPACES.
002100     05  FILLER                       PIC X(10) VALUE
002200         'ACCOUNT NO'.
002300     05  FILLER                       PIC X(01) VALUE SPACES.
002400     05  FILLER                       PIC X(04) VALUE 'TYPE'.
002500     05  FILLER                       PIC X(01) VALUE SPACES.
002600     05  FILLER                       PIC X(14) VALUE
002700         'BALANCE-BEFORE'.
002800     05  FILLER                       PIC X(01) VALUE SPACES.
002900     05  FILLER                       PIC X(08) VALUE 'RATE'.
003000     05  FILLER                       PIC X(01) VALUE SPACES.
003100     05  FILLER                       PIC X(14) VALUE
003200         'INTEREST-AMT'.
003300     05  FILLER                       PIC X(01) VALUE SPACES.
003400     05  FILLER                       PIC X(06) VALUE
003500         'MOVMT'.
003600*
003700 01  GBR500-DETAIL-LINE.
003800     05  FILLER                       PIC X(01) VALUE SPACES.
003900     05  GBR500-ACCOUNT-NUMBER        PIC 9(10).
004000     05  FILLER                       PIC X(01) VALUE SPACES.
004100     05  GBR500-ACCOUNT-TYPE          PIC X(01).
004200     05  FILLER                       PIC X(04) VALUE SPACES.
004300     05  GBR500-BALANCE-BEFORE        PIC Z,ZZZ,ZZZ,ZZ9.99-.
004400     05  FILLER                       PIC X(01) VALUE SPACES.
004500     05  GBR500-RATE-APPLIED          PIC ZZ9.9(04).
004600     05  FILLER                       PIC X(01) VALUE SPACES.
004700     05  GBR500-INTEREST-AMOUNT       PIC Z,ZZZ,ZZZ,ZZ9.99-.
004800     05  FILLER                       PIC X(01) VALUE SPACES.
004900     05  GBR500-MOVEMENT              PIC X(06).
005000*
005100 01  GBR500-TOTAL-LINE.
005200     05  FILLER                       PIC X(05) VALUE SPACES.
005300     05  GBR500-LIT-PROCESSED         PIC X(17) VALUE
005400         'COUNT PROCESSED:'.
005500     05  GBR500-COUNT-PROCESSED       PIC ZZZ,ZZ9.
005600     05  FILLER                       PIC X(03) VALUE SPACES.
005700     05  GBR500-LIT-CREDITED          PIC X(20) VALUE
005800         'TOTAL INT CREDITED:'.
005900     05  GBR500-TOTAL-CREDITED        PIC ZZZ,ZZZ,ZZ9.99.
006000     05  FILLER                       PIC X(03) VALUE SPACES.
006100     05  GBR500-LIT-DEBITED           PIC X(19) VALUE
006200         'TOTAL INT DEBITED:'.
006300     05  GBR500-TOTAL-DEBITED         PIC ZZZ,ZZZ,ZZ9.99.
006400*
