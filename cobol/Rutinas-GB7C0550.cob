000100      * GB7C0550: CALCULO DE INTERES MENSUAL O ANUAL SOBRE EL SALDO
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB7C0550.
000800      *
000900       AUTHOR.        M RUIZ.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1986-01-15.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00012    MRUIZ   1986-01-15 ALTA INICIAL - CALCULO DE    *
002500      *                                   INTERES SOBRE EL SALDO       *
002600      *     GB00027    MRUIZ   2023-11-03 SE AGREGA INDICADOR DE       *
002700      *                                   PERIODICIDAD MENSUAL/ANUAL   *
002800      *     GB00027    MRUIZ   2023-11-06 LA TASA MENSUAL Y EL IMPORTE *
002900      *                                   SE REDONDEAN AL PAR MAS      *
003000      *                                   CERCANO, NO HACIA ARRIBA,    *
003100      *                                   POR INSTRUCCION DE AUDITORIA*
003200      *     GB00034    MRUIZ   2024-02-05 SE QUITA LA BITACORA DE      *
003300      *                                   DEPURACION - QUEDO          *
003400      *                                   DECLARADA SIN ESCRIBIRSE    *
003500      *                                   NUNCA                       *
003600      ******************************************************************
003700      ******************************************************************
003800      *                     ENVIRONMENT DIVISION                       *
003900      ******************************************************************
004000       ENVIRONMENT DIVISION.
004100      *
004200       CONFIGURATION SECTION.
004300      *
004400       SOURCE-COMPUTER.   IBM-3090.
004500       OBJECT-COMPUTER.   IBM-3090.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CLASS PERIODO-GB IS 'M', 'A'.
004900      *
005000      ******************************************************************
005100      *                       DATA DIVISION                            *
005200      ******************************************************************
005300       DATA DIVISION.
005400      *
005500       WORKING-STORAGE SECTION.
005600      *-------------------  C O N S T A N T E S  ----------------------*
005700       01  CT-CONSTANTES.
005800           05  CA-PROGRAM                  PIC X(08) VALUE 'GB7C0550'.
005900      *
006000      *---------------------  V A R I A B L E S -----------------------*
006100           05  FILLER                    PIC X(04).
006200       01  WS-VARIABLES.
006300           05  WS-S550-RATE-MENSUAL        PIC S9(03)V9(04) COMP-3
006400                                            VALUE ZEROS.
006500           05  WS-S550-INTERES             PIC S9(09)V99 COMP-3
006600                                            VALUE ZEROS.
006700           05  WS-INTERES-EDIT             PIC S9(09)V99 VALUE ZEROS.
006800           05  WS-INTERES-EDIT-R REDEFINES WS-INTERES-EDIT.
006900               10  WS-IE-ENTERO             PIC S9(09).
007000               10  WS-IE-DECIMAL            PIC 99.
007100           05  WS-CONTADOR-LLAMADAS        PIC S9(08) COMP VALUE +0.
007200           05  WS-CONTADOR-LLAMADAS-R REDEFINES WS-CONTADOR-LLAMADAS.
007300               10  WS-CL-MILES              PIC S9(05) COMP.
007400               10  WS-CL-UNIDADES           PIC S9(03) COMP.
007500           05  WS-RATE-EDIT                PIC S9(03)V9(04) VALUE ZEROS.
007600           05  WS-RATE-EDIT-R REDEFINES WS-RATE-EDIT.
007700               10  WS-RE-ENTERO             PIC S999.
007800               10  WS-RE-DECIMAL            PIC 9999.
007900           05  FILLER                       PIC X(08).
008000      *
008100      ******************************************************************
008200      *                      LINKAGE SECTION                           *
008300      ******************************************************************
008400       LINKAGE SECTION.
008500      *
008600       01  GBEC0550-AREA.
008700           COPY GBEC0550.
008800      *
008900      ******************************************************************
009000      *                       PROCEDURE DIVISION                       *
009100      ******************************************************************
009200       PROCEDURE DIVISION USING GBEC0550-AREA.
009300      *
009400           ADD 1                        TO WS-CONTADOR-LLAMADAS
009500      *
009600           MOVE ZEROS                   TO GBEC0550-INTEREST-AMT
009700           MOVE GBEC0550-RATE           TO WS-RATE-EDIT
009800      *
009900           EVALUATE TRUE
010000               WHEN GBEC0550-BALANCE = ZEROS
010100                    CONTINUE
010200               WHEN GBEC0550-MENSUAL
010300                    PERFORM 1000-CALCULA-MENSUAL
010400               WHEN GBEC0550-ANUAL
010500                    PERFORM 2000-CALCULA-ANUAL
010600           END-EVALUATE
010700      *
010800           PERFORM 3000-ARMA-SIGNO
010900      *
011000           GOBACK
011100           .
011200      *
011300      ******************************************************************
011400      *1000-CALCULA-MENSUAL: LA TASA ANUAL SE DIVIDE ENTRE DOCE Y SE    *
011500      *                       REDONDEA AL PAR MAS CERCANO A 4          *
011600      *                       DECIMALES, LUEGO SE APLICA AL SALDO Y    *
011700      *                       SE REDONDEA OTRA VEZ AL PAR MAS CERCANO  *
011800      *                       A 2 DECIMALES.                          *
011900      ******************************************************************
012000       1000-CALCULA-MENSUAL.
012100      *
012200           COMPUTE WS-S550-RATE-MENSUAL ROUNDED MODE IS NEAREST-EVEN =
012300               GBEC0550-RATE / 12
012400           COMPUTE WS-S550-INTERES ROUNDED MODE IS NEAREST-EVEN =
012500               GBEC0550-BALANCE * WS-S550-RATE-MENSUAL
012600           MOVE WS-S550-INTERES          TO WS-INTERES-EDIT
012700           MOVE WS-S550-INTERES          TO GBEC0550-INTEREST-AMT
012800           .
012900      *
013000      ******************************************************************
013100      *2000-CALCULA-ANUAL:    LA TASA ANUAL SE APLICA DIRECTO AL SALDO  *
013200      *                       Y SE REDONDEA AL PAR MAS CERCANO A 2     *
013300      *                       DECIMALES.                               *
013400      ******************************************************************
013500       2000-CALCULA-ANUAL.
013600      *
013700           COMPUTE WS-S550-INTERES ROUNDED MODE IS NEAREST-EVEN =
013800               GBEC0550-BALANCE * GBEC0550-RATE
013900           MOVE WS-S550-INTERES          TO WS-INTERES-EDIT
014000           MOVE WS-S550-INTERES          TO GBEC0550-INTEREST-AMT
014100           .
014200      *
014300      ******************************************************************
014400      *3000-ARMA-SIGNO:       SALDO POSITIVO ABONA INTERES A FAVOR,     *
014500      *                       SALDO NEGATIVO LO CARGA EN CONTRA, SALDO  *
014600      *                       CERO NO GENERA MOVIMIENTO.                *
014700      ******************************************************************
014800       3000-ARMA-SIGNO.
014900      *
015000           IF GBEC0550-BALANCE > 0
015100              SET GBEC0550-ES-ABONO      TO TRUE
015200           ELSE
015300              IF GBEC0550-BALANCE < 0
015400                 SET GBEC0550-ES-CARGO   TO TRUE
015500              END-IF
015600           END-IF
015700           .
015800      *
015900      ******************************************************************
016000      ***************            FIN PROGRAMA             *************
016100      ******************************************************************
