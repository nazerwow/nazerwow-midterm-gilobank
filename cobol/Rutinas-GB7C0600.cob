000100      * GB7C0600: VALIDACION DE UN RENGLON CONTRA UN RANGO DE FECHAS
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB7C0600.
000800      *
000900       AUTHOR.        L PENA.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1989-11-02.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00016    RTOR    1989-11-02 ALTA INICIAL - CURSOR DE     *
002500      *                                   MOVIMIENTOS POR RANGO DE     *
002600      *                                   FECHAS                       *
002700      *     GB00018    LPENA   2021-06-21 SE ACTUALIZA EL CURSOR DE    *
002800      *                                   MOVIMIENTOS POR RANGO PARA   *
002900      *                                   LOS REPORTES ACTUALES        *
003000      *     GB00023    LPENA   2023-07-19 SE CAMBIA DE CURSOR A        *
003100      *                                   VALIDADOR DE UN SOLO        *
003200      *                                   RENGLON, LLAMADO DESDE      *
003300      *                                   GB9C0700 RENGLON A RENGLON  *
003400      *     GB00025    MRUIZ   2023-11-21 SE REUTILIZA TAMBIEN DESDE   *
003500      *                                   GB9C0500 PARA LA VENTANA DE  *
003600      *                                   ELEGIBILIDAD DE INTERES -    *
003700      *                                   NO HUBO CAMBIO DE LOGICA,    *
003800      *                                   SOLO DE DOCUMENTACION        *
003900      *     GB00034    LPENA   2024-02-05 SE QUITA EL UPSI-1 Y LA      *
004000      *                                   BITACORA DE DEPURACION -     *
004100      *                                   NUNCA SE PROBABA NI SE       *
004200      *                                   ESCRIBIA EN NINGUN PROGRAMA  *
004300      ******************************************************************
004400      ******************************************************************
004500      *                     ENVIRONMENT DIVISION                       *
004600      ******************************************************************
004700       ENVIRONMENT DIVISION.
004800      *
004900       CONFIGURATION SECTION.
005000      *
005100       SOURCE-COMPUTER.   IBM-3090.
005200       OBJECT-COMPUTER.   IBM-3090.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM.
005500      *
005600      ******************************************************************
005700      *                       DATA DIVISION                            *
005800      ******************************************************************
005900       DATA DIVISION.
006000      *
006100       WORKING-STORAGE SECTION.
006200      *-------------------  C O N S T A N T E S  ----------------------*
006300       01  CT-CONSTANTES.
006400           05  CA-PROGRAM                  PIC X(08) VALUE 'GB7C0600'.
006500      *
006600      *---------------------  V A R I A B L E S -----------------------*
006700           05  FILLER                    PIC X(04).
006800       01  WS-VARIABLES.
006900           05  WS-CONTADOR-LLAMADAS        PIC S9(08) COMP VALUE +0.
007000           05  WS-CONTADOR-LLAMADAS-R REDEFINES WS-CONTADOR-LLAMADAS.
007100               10  WS-CL-MILES              PIC S9(05) COMP.
007200               10  WS-CL-UNIDADES           PIC S9(03) COMP.
007300           05  WS-TRNS-DATE-WRK            PIC 9(08) VALUE ZEROS.
007400           05  WS-TRNS-DATE-WRK-R REDEFINES WS-TRNS-DATE-WRK.
007500               10  WS-TD-CCYY               PIC 9(04).
007600               10  WS-TD-MM                 PIC 9(02).
007700               10  WS-TD-DD                 PIC 9(02).
007800           05  WS-FROM-DATE-WRK            PIC 9(08) VALUE ZEROS.
007900           05  WS-FROM-DATE-WRK-R REDEFINES WS-FROM-DATE-WRK.
008000               10  WS-FD-CCYY               PIC 9(04).
008100               10  WS-FD-MM                 PIC 9(02).
008200               10  WS-FD-DD                 PIC 9(02).
008300           05  WS-TO-DATE-WRK              PIC 9(08) VALUE ZEROS.
008400           05  WS-TO-DATE-WRK-R REDEFINES WS-TO-DATE-WRK.
008500               10  WS-TOD-CCYY              PIC 9(04).
008600               10  WS-TOD-MM                PIC 9(02).
008700               10  WS-TOD-DD                PIC 9(02).
008800           05  FILLER                       PIC X(08).
008900      *
009000      ******************************************************************
009100      *                      LINKAGE SECTION                           *
009200      ******************************************************************
009300       LINKAGE SECTION.
009400      *
009500       01  GBEC0600-AREA.
009600           COPY GBEC0600.
009700      *
009800      ******************************************************************
009900      *                       PROCEDURE DIVISION                       *
010000      ******************************************************************
010100       PROCEDURE DIVISION USING GBEC0600-AREA.
010200      *
010300           ADD 1                        TO WS-CONTADOR-LLAMADAS
010400      *
010500           MOVE GBEC0600-TRNS-DATE      TO WS-TRNS-DATE-WRK
010600           MOVE GBEC0600-FROM-DATE      TO WS-FROM-DATE-WRK
010700           MOVE GBEC0600-TO-DATE        TO WS-TO-DATE-WRK
010800      *
010900           PERFORM 1000-EVALUA-RANGO
011000      *
011100           GOBACK
011200           .
011300      *
011400      ******************************************************************
011500      *1000-EVALUA-RANGO:    LA FECHA SE CONSIDERA DENTRO DEL RANGO     *
011600      *                       CUANDO CAE ENTRE EL INICIO Y EL FIN,      *
011700      *                       AMBOS INCLUSIVE.                         *
011800      ******************************************************************
011900       1000-EVALUA-RANGO.
012000      *
012100           IF WS-TRNS-DATE-WRK >= WS-FROM-DATE-WRK
012200              AND WS-TRNS-DATE-WRK <= WS-TO-DATE-WRK
012300              SET GBEC0600-DENTRO-DE-RANGO TO TRUE
012400           ELSE
012500              SET GBEC0600-FUERA-DE-RANGO  TO TRUE
012600           END-IF
012700           .
012800      *
012900      ******************************************************************
013000      ***************            FIN PROGRAMA             *************
013100      ******************************************************************
