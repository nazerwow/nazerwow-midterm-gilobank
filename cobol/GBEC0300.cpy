000100* GBEC0300 - COMMAREA DE LA RUTINA DE PENALIZACION POR SALDO    *
000200*            MINIMO (GB7C0300), LLAMADA DESDE GB7C0200           *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00013    MRUIZ   14/02/22 ALTA INICIAL                   *
000900******************************************************************
001000 02  GBEC0300.
001100     05  GBEC0300-IN.
001200         10  GBEC0300-ACCT-TYPE        PIC X(01).
001300         10  GBEC0300-BAL-ANTES        PIC S9(11)V99.
001400         10  GBEC0300-BAL-DESPUES      PIC S9(11)V99.
001500         10  GBEC0300-MINIMO           PIC S9(11)V99.
001600         10  GBEC0300-SW-YA-ABAJO      PIC X(01).
001650         10  GBEC0300-FEE-MONTO-IN     PIC S9(09)V99.
001700*
001800     05  GBEC0300-OUT.
001900         10  GBEC0300-SW-APLICA-FEE    PIC X(01).
002000             88  GBEC0300-APLICA-FEE              VALUE 'S'.
002100             88  GBEC0300-NO-APLICA-FEE           VALUE 'N'.
002200         10  GBEC0300-FEE-MONTO        PIC S9(09)V99.
002300         10  GBEC0300-SW-NUEVO-ABAJO   PIC X(01).
002400*
