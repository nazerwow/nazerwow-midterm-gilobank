000100* GBVC0001:                                                      *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     GB00001    RTOR    19/03/21 ALTA INICIAL - LAYOUT DE CUENTA *
000800*                                 PARA EL MOTOR DE POSTEO        *
000900*     GB00014    MRUIZ   02/11/22 SE AGREGA BANDERA DE CRUCE DE  *
001000*                                 MINIMO PARA LA RUTINA DE       *
001100*                                 PENALIZACION (GB7C0300)        *
001200******************************************************************
001300*                     LRECL = 120                                *
001400******************************************************************
001500* GBVC0001       WORKING COPY OF ONE ACCOUNT ROW, USED BY THE     *
001600*                ACCOUNT-TYPE DISPATCH (GB7C0250), THE SAVE AND   *
001700*                PENALTY MODULE (GB7C0300) AND THE POSTING       *
001800*                MODULE (GB7C0200). THE FILE-SECTION PICTURE OF  *
001900*                THE SAME ROW LIVES IN GBEC0010 (DISPLAY, AS IT   *
002000*                IS WRITTEN TO THE FLAT ACCOUNTS FILE); THIS COPY *
002100*                IS THE PACKED WORKING-STORAGE SHAPE THE MODULES  *
002200*                DO ARITHMETIC AGAINST.                          *
002300******************************************************************
002400*
002500 01  GBVC0001.
002600     05  V0001-ACCT-NUMBER           PIC 9(10).
002700*
002800     05  V0001-ACCT-TYPE             PIC X(01).
002900         88  V0001-TYPE-CHECKING               VALUE 'C'.
003000         88  V0001-TYPE-SAVINGS                VALUE 'S'.
003100         88  V0001-TYPE-STUDENT                VALUE 'T'.
003200         88  V0001-TYPE-CREDITCARD             VALUE 'K'.
003300*
003400     05  V0001-ACCT-SECRET-KEY       PIC X(20).
003500*
003600     05  V0001-ACCT-PRIMARY-HOLDER   PIC 9(10).
003700     05  V0001-ACCT-SECONDARY-HOLDER PIC 9(10).
003800*
003900     05  V0001-ACCT-BALANCE          PIC S9(11)V99 USAGE COMP-3.
004000     05  V0001-ACCT-BAL-PRIOR        PIC S9(11)V99 USAGE COMP-3.
004100*    05 V0001-ACCT-BAL-PRIOR HOLDS THE BALANCE IMMEDIATELY BEFORE
004200*    THE CURRENT SAVE, SO GB7C0300 CAN TELL A CROSSING OF THE
004300*    MINIMUM FROM A RE-SAVE WHILE ALREADY BELOW IT.   GB00014
004400*
004500     05  V0001-ACCT-PENALTY-FEE      PIC S9(09)V99 USAGE COMP-3.
004600*
004700     05  V0001-ACCT-OPEN-DATE        PIC 9(08).
004800     05  V0001-ACCT-OPEN-DATE-R REDEFINES
004900         V0001-ACCT-OPEN-DATE.
005000         10  V0001-OPEN-CCYY         PIC 9(04).
005100         10  V0001-OPEN-MM           PIC 9(02).
005200         10  V0001-OPEN-DD           PIC 9(02).
005300*
005400     05  V0001-ACCT-STATUS           PIC X(01).
005500         88  V0001-STATUS-ACTIVE               VALUE 'A'.
005600         88  V0001-STATUS-FROZEN               VALUE 'F'.
005700*
005800     05  V0001-ACCT-MINIMUM-BALANCE  PIC S9(11)V99 USAGE COMP-3.
005900*
006000     05  V0001-ACCT-INTEREST-RATE    PIC S9(03)V9(04) USAGE COMP-3.
006100*
006200     05  V0001-ACCT-LAST-INT-DATE    PIC 9(08).
006300     05  V0001-ACCT-LAST-INT-DATE-R REDEFINES
006400         V0001-ACCT-LAST-INT-DATE.
006500         10  V0001-LASTI-CCYY        PIC 9(04).
006600         10  V0001-LASTI-MM          PIC 9(02).
006700         10  V0001-LASTI-DD          PIC 9(02).
006800*
006900     05  V0001-SW-BELOW-MIN-PRIOR    PIC X(01).
007000         88  V0001-WAS-BELOW-MIN               VALUE 'S'.
007100         88  V0001-WAS-AT-OR-ABOVE             VALUE 'N'.
007200*
007300     05  FILLER                      PIC X(05).
007400*
