000100      * GB7C0400: ARMADO DE LA DESCRIPCION DE UN MOVIMIENTO
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB7C0400.
000800      *
000900       AUTHOR.        R TORRES.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1988-09-20.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00009    RTOR    1988-09-20 ALTA INICIAL - ARMADO DE LA  *
002500      *                                   DESCRIPCION DE CREDITOS Y    *
002600      *                                   DEBITOS                      *
002700      *     GB00014    RTOR    2002-05-02 SE EXTIENDE PARA SER LLAMADA *
002800      *                                   DESDE GB7C0200 Y GENERAR LA  *
002900      *                                   DESCRIPCION DE CADA          *
003000      *                                   MOVIMIENTO                   *
003100      *     GB00021    LPENA   2003-07-19 SE AGREGA TEXTO DE TRASPASO  *
003200      *                                   CON CUENTA CONTRARIA        *
003300      *     GB00026    LPENA   2004-11-03 SE AGREGA TEXTO DE INTERES   *
003400      *                                   Y DE PENALIZACION POR SALDO *
003500      *                                   MINIMO                      *
003600      ******************************************************************
003700      ******************************************************************
003800      *                     ENVIRONMENT DIVISION                       *
003900      ******************************************************************
004000       ENVIRONMENT DIVISION.
004100      *
004200       CONFIGURATION SECTION.
004300      *
004400       SOURCE-COMPUTER.   IBM-3090.
004500       OBJECT-COMPUTER.   IBM-3090.
004600       SPECIAL-NAMES.
004700           C01 IS TOP-OF-FORM
004800           CLASS TIPO-MOVTO-GB IS 'C', 'D', 'T', 'I', 'P'.
004900      *
005000      ******************************************************************
005100      *                       DATA DIVISION                            *
005200      ******************************************************************
005300       DATA DIVISION.
005400      *
005500       WORKING-STORAGE SECTION.
005600      *-------------------  C O N S T A N T E S  ----------------------*
005700       01  CT-CONSTANTES.
005800           05  CA-PROGRAM                  PIC X(08) VALUE 'GB7C0400'.
005900      *
006000      *---------------------  V A R I A B L E S -----------------------*
006100           05  FILLER                    PIC X(04).
006200       01  WS-VARIABLES.
006300           05  WS-MONTO-EDIT            PIC $$$,$$$,$$9.99.
006400           05  WS-MONTO-EDIT-R REDEFINES WS-MONTO-EDIT.
006500               10  FILLER               PIC X(10).
006600               10  WS-ME-CENTAVOS        PIC X(03).
006700           05  WS-CUENTA-EDIT           PIC Z(09)9.
006800           05  WS-CUENTA-EDIT-R REDEFINES WS-CUENTA-EDIT.
006900               10  WS-CE-ALFA           PIC X(10).
007000           05  WS-LINEA-ARMADA         PIC X(60) VALUE SPACES.
007100           05  WS-LINEA-ARMADA-R REDEFINES WS-LINEA-ARMADA.
007200               10  WS-LA-MONTO-TXT       PIC X(15).
007300               10  WS-LA-RESTO           PIC X(45).
007400           05  FILLER                   PIC X(08).
007500      *
007600      ******************************************************************
007700      *                      LINKAGE SECTION                           *
007800      ******************************************************************
007900       LINKAGE SECTION.
008000      *
008100       01  GBEC0400-AREA.
008200           COPY GBEC0400.
008300      *
008400      ******************************************************************
008500      *                       PROCEDURE DIVISION                       *
008600      ******************************************************************
008700       PROCEDURE DIVISION USING GBEC0400-AREA.
008800      *
008900           MOVE SPACES                  TO WS-LINEA-ARMADA
009000           MOVE GBEC0400-AMOUNT         TO WS-MONTO-EDIT
009100           MOVE GBEC0400-OTHER-ACCT     TO WS-CUENTA-EDIT
009200      *
009300           EVALUATE TRUE
009400               WHEN GBEC0400-ES-DEPOSITO
009500                    STRING WS-MONTO-EDIT DELIMITED BY SIZE
009600                           ' CREDIT'    DELIMITED BY SIZE
009700                           INTO WS-LINEA-ARMADA
009800               WHEN GBEC0400-ES-RETIRO
009900                    STRING WS-MONTO-EDIT DELIMITED BY SIZE
010000                           ' DEBIT'     DELIMITED BY SIZE
010100                           INTO WS-LINEA-ARMADA
010200               WHEN GBEC0400-ES-INTERES
010300                    IF GBEC0400-AMOUNT >= 0
010400                       STRING WS-MONTO-EDIT DELIMITED BY SIZE
010500                              ' INTEREST_CREDIT' DELIMITED BY SIZE
010600                              INTO WS-LINEA-ARMADA
010700                    ELSE
010800                       STRING WS-MONTO-EDIT DELIMITED BY SIZE
010900                              ' INTEREST_DEBIT'  DELIMITED BY SIZE
011000                              INTO WS-LINEA-ARMADA
011100                    END-IF
011200               WHEN GBEC0400-ES-PENALIZACION
011300                    STRING WS-MONTO-EDIT DELIMITED BY SIZE
011400                           ' PENALTY_FEE' DELIMITED BY SIZE
011500                           INTO WS-LINEA-ARMADA
011600               WHEN GBEC0400-ES-TRASPASO
011700                    PERFORM 1000-ARMA-TEXTO-TRASPASO
011800           END-EVALUATE
011900      *
012000           MOVE WS-LINEA-ARMADA         TO GBEC0400-DESCRIPTION
012100      *
012200           GOBACK
012300           .
012400      *
012500      ******************************************************************
012600      *1000-ARMA-TEXTO-TRASPASO: EL LLAMADOR INDICA CON EL SIGNO DE     *
012700      *                       GBEC0400-AMOUNT CUAL PIERNA SE ESTA      *
012800      *                       DESCRIBIENDO - NEGATIVO ES LA PIERNA DE  *
012900      *                       DEBITO (TRASPASO A LA CUENTA CONTRARIA), *
013000      *                       POSITIVO ES LA PIERNA DE CREDITO         *
013100      *                       (TRASPASO DESDE LA CUENTA CONTRARIA).    *
013200      ******************************************************************
013300       1000-ARMA-TEXTO-TRASPASO.
013400      *
013500           IF GBEC0400-PIERNA-DEBITO
013600              STRING WS-MONTO-EDIT      DELIMITED BY SIZE
013700                     ' Transfer to Account Number: ' DELIMITED BY SIZE
013800                     WS-CUENTA-EDIT      DELIMITED BY SIZE
013900                     INTO WS-LINEA-ARMADA
014000           ELSE
014100              STRING WS-MONTO-EDIT      DELIMITED BY SIZE
014200                     ' Transfer from Account Number: ' DELIMITED BY SIZE
014300                     WS-CUENTA-EDIT      DELIMITED BY SIZE
014400                     INTO WS-LINEA-ARMADA
014500           END-IF
014600           .
014700      *
014800      ******************************************************************
014900      ***************            FIN PROGRAMA             *************
015000      ******************************************************************
