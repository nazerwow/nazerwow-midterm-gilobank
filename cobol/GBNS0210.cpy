000100* GBNS0210:  RENGLON DE LA TABLA DE CUENTAS DE CHEQUES           *
000200*            (GB7C0250 - BUSQUEDA POR TIPO DE CUENTA)            *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00006    RTOR    28/04/21 ALTA INICIAL                   *
000900******************************************************************
001000*   TABLA T210 EN MEMORIA, CARGADA AL INICIO DEL MOTOR CON LAS   *
001100*   CUENTAS DE TIPO 'C' (CHEQUES) PARA BUSQUEDA SECUENCIAL POR   *
001200*   NUMERO DE CUENTA.  EL SUBINDICE APUNTA AL RENGLON REAL EN    *
001300*   LA TABLA DE TRABAJO T0001-TABLE (GBVC0001).                 *
001400******************************************************************
001500*
001600 01  GBNS0210.
001700     05  S210-MAX-ROWS                PIC S9(08) COMP VALUE +0.
001800     05  S210-CUR-ROWS                PIC S9(08) COMP VALUE +0.
001900     05  S210-ROW OCCURS 1 TO 9999 TIMES
002000             DEPENDING ON S210-CUR-ROWS
002150             INDEXED BY S210-NDX.
002300         10  S210-ACCT-NUMBER          PIC 9(10).
002400         10  S210-ACCT-SUBSCRIPT       PIC S9(08) COMP.
002500         10  FILLER                    PIC X(04).
002600*
