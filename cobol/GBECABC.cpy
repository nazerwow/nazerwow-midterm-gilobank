000100* GBECABC - COMMAREA COMPARTIDA DE CONTROL DE CORRIDA Y ERRORES  *
000200*           DE LOS DRIVERS BATCH DEL MOTOR GILOBANK              *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00001    RTOR    19/03/21 ALTA INICIAL                   *
000900*     GB00015    MRUIZ   02/05/21 SE AGREGA CONTADOR DE RECHAZOS *
001000*     GB00035    RTOR    24/02/12 ABC-SW-ERROR/ABC-COD-ABEND/    *
001100*                        ABC-DES-ABEND AHORA SE LLENAN EN LOS    *
001200*                        DRIVERS BATCH CUANDO FALLA LA APERTURA  *
001300*                        DE UN ARCHIVO                           *
001400******************************************************************
001500 02  GBECABC.
001600     05  ABC-RUN-DATE                  PIC 9(08).
001700     05  ABC-RUN-TIME                  PIC 9(06).
001800     05  ABC-COUNT-LEIDOS               PIC S9(08) COMP VALUE +0.
001900     05  ABC-COUNT-PROCESADOS           PIC S9(08) COMP VALUE +0.
002000     05  ABC-COUNT-RECHAZADOS           PIC S9(08) COMP VALUE +0.
002100     05  ABC-SW-ERROR                  PIC X(01) VALUE 'N'.
002200         88  ABC-HUBO-ERROR                      VALUE 'S'.
002300         88  ABC-SIN-ERROR                        VALUE 'N'.
002400     05  ABC-COD-ABEND                 PIC X(04).
002500     05  ABC-DES-ABEND                 PIC X(60).
002600*
