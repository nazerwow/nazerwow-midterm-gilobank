000100      * GB9C0100: DRIVER DE POSTEO DE TRANSACCIONES - MOTOR GILOBANK
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB9C0100.
000800      *
000900       AUTHOR.        R TORRES.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1991-03-19.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00001    RTOR    1991-03-19 ALTA INICIAL DEL DRIVER      *
002500      *     GB00002    RTOR    1991-04-02 SE AGREGA REPORTE RESUMEN    *
002600      *     GB00003    RTOR    1993-08-11 SE AGREGA LLAMADO A GB7C0250 *
002700      *                                   PARA CARGA DE TABLAS POR     *
002800      *                                   TIPO DE CUENTA              *
002900      *     GB00007    LDIAZ   1996-01-22 SE AGREGA REESCRITURA TOTAL  *
003000      *                                   DEL ARCHIVO DE CUENTAS AL    *
003100      *                                   FINAL DE LA CORRIDA         *
003200      *     GB00011    MRUIZ   1998-11-30 REVISION Y2K - FECHAS CCYYMMDD*
003300      *     GB00011    MRUIZ   1999-02-10 CIERRE DE REVISION Y2K       *
003400      *     GB00015    MRUIZ   2001-05-02 SE AGREGA CONTEO DE RECHAZOS *
003500      *     GB00017    RTOR    2002-08-18 SE AGREGA FOLIO CONSECUTIVO  *
003600      *                                   UNICO PARA TRANSACTION-LOG   *
003700      *     GB00024    MRUIZ   2003-12-05 SE AGREGA ESCRITURA DEL      *
003800      *                                   RENGLON PENALTY_FEE CUANDO   *
003900      *                                   GB7C0200 INFORMA QUE SE      *
004000      *                                   COBRO LA CUOTA DE SALDO      *
004100      *                                   MINIMO EN ALGUNA PIERNA      *
004200      *     GB00035    RTOR    2024-02-12 SE VERIFICA EL FILE STATUS   *
004300      *                                   DE LA APERTURA DE CADA      *
004400      *                                   ARCHIVO Y SE ABENDA LA      *
004500      *                                   CORRIDA SI ALGUNO FALLA     *
004600      ******************************************************************
004700      ******************************************************************
004800      *                     ENVIRONMENT DIVISION                       *
004900      ******************************************************************
005000       ENVIRONMENT DIVISION.
005100      *
005200       CONFIGURATION SECTION.
005300      *
005400       SOURCE-COMPUTER.   IBM-3090.
005500       OBJECT-COMPUTER.   IBM-3090.
005600       SPECIAL-NAMES.
005700           C01 IS TOP-OF-FORM
005800           CLASS NUMERICO-GB IS '0' THRU '9'
005900           UPSI-0 IS GB-UPSI-TEST-RUN.
006000      *
006100       INPUT-OUTPUT SECTION.
006200       FILE-CONTROL.
006300           SELECT ACCOUNTS-FILE         ASSIGN TO GBACCTS
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               FILE STATUS IS FS-ACCOUNTS.
006600      *
006700           SELECT REQUESTS-FILE         ASSIGN TO GBREQST
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS IS FS-REQUESTS.
007000      *
007100           SELECT TRNSLOG-FILE          ASSIGN TO GBTRLOG
007200               ORGANIZATION IS LINE SEQUENTIAL
007300               FILE STATUS IS FS-TRNSLOG.
007400      *
007500           SELECT REPORT-FILE           ASSIGN TO GBRPT01
007600               ORGANIZATION IS LINE SEQUENTIAL
007700               FILE STATUS IS FS-REPORT.
007800      *
007900      ******************************************************************
008000      *                       DATA DIVISION                            *
008100      ******************************************************************
008200       DATA DIVISION.
008300      *
008400       FILE SECTION.
008500      *
008600       FD  ACCOUNTS-FILE
008700           RECORDING MODE IS F
008800           LABEL RECORDS ARE STANDARD.
008900       01  ACCOUNTS-RECORD.
009000           COPY GBEC0010.
009100      *
009200       FD  REQUESTS-FILE
009300           RECORDING MODE IS F
009400           LABEL RECORDS ARE STANDARD.
009500       01  REQUESTS-RECORD.
009600           COPY GBEC0020.
009700      *
009800       FD  TRNSLOG-FILE
009900           RECORDING MODE IS F
010000           LABEL RECORDS ARE STANDARD.
010100       01  TRNSLOG-RECORD.
010200           COPY GBEC0030.
010300      *
010400       FD  REPORT-FILE
010500           RECORDING MODE IS F
010600           LABEL RECORDS ARE STANDARD.
010700       01  REPORT-RECORD               PIC X(80).
010800      *
010900      ******************************************************************
011000      *                  WORKING-STORAGE SECTION                       *
011100      ******************************************************************
011200       WORKING-STORAGE SECTION.
011300      *---------------------    F I L E   S T A T U S   ---------------*
011400       01  WS-FILE-STATUS-AREA.
011500           05  FS-ACCOUNTS                PIC X(02).
011600           05  FS-ACCOUNTS-R REDEFINES FS-ACCOUNTS.
011700               10  FS-ACCOUNTS-KEY         PIC X(01).
011800               10  FS-ACCOUNTS-EXT         PIC X(01).
011900           05  FS-REQUESTS                 PIC X(02).
012000           05  FS-TRNSLOG                  PIC X(02).
012100           05  FS-REPORT                   PIC X(02).
012200           05  SW-ACCOUNTS-EOF             PIC X(01) VALUE 'N'.
012300               88  ACCOUNTS-EOF                      VALUE 'S'.
012400           05  SW-REQUESTS-EOF             PIC X(01) VALUE 'N'.
012500               88  REQUESTS-EOF                      VALUE 'S'.
012600      *
012700      *---------------------    C O P Y S    --------------------------*
012800           05  FILLER                    PIC X(04).
012900       01  T0001-TABLE-CTL.
013000           05  T0001-MAX-ROWS          PIC S9(08) COMP VALUE +0.
013100           05  T0001-CUR-ROWS          PIC S9(08) COMP VALUE +0.
013200      *
013300           05  FILLER                    PIC X(04).
013400       01  T0001-TABLE.
013500           05  FILLER                    PIC X(04).
013600           05  T0001-ROW OCCURS 1 TO 9999 TIMES
013700                   DEPENDING ON T0001-CUR-ROWS
013800                   INDEXED BY T0001-NDX.
013900               COPY GBVC0001.
014000      *
014100       01  VA-GBNC0100-AREA.
014200           COPY GBNC0100.
014300      *
014400       01  VA-GBECABC-AREA.
014500           COPY GBECABC.
014600      *
014700       01  VA-GBEC0250-AREA.
014800           COPY GBEC0250.
014900      *
015000      *-------------------  C O N S T A N T E S  ----------------------*
015100       01  CT-CONSTANTES.
015200           05  CT-FROZEN                  PIC X(02) VALUE '10'.
015300           05  CT-NOTFOUND                 PIC X(02) VALUE '20'.
015400           05  CT-OK                       PIC X(02) VALUE '00'.
015500           05  CA-PROGRAM                  PIC X(08) VALUE 'GB9C0100'.
015600      *
015700      *-----------------  M E N S A J E S   E R R O R   ---------------*
015800           05  FILLER                    PIC X(04).
015900       01  MS-MENSAJES.
016000           05  MS-MSN-1                    PIC X(30) VALUE
016100               'CUENTA CONGELADA - RECHAZADA'.
016200           05  MS-MSN-2                    PIC X(30) VALUE
016300               'CUENTA NO ENCONTRADA'.
016400      *
016500      *---------------------  V A R I A B L E S -----------------------*
016600           05  FILLER                    PIC X(04).
016700       01  VA-VARIABLES.
016800           05  VA-FEC-SIS.
016900               10  VA-FSIST-A              PIC X(02).
017000               10  VA-FSIST-M              PIC X(02).
017100               10  VA-FSIST-D              PIC X(02).
017200           05  VA-HOR-SIS                  PIC X(08).
017300           05  VA-HOR-SIS-R REDEFINES VA-HOR-SIS.
017400               10  VA-HSIST-HH              PIC X(02).
017500               10  VA-HSIST-MM              PIC X(02).
017600               10  VA-HSIST-SS              PIC X(02).
017700               10  FILLER                   PIC X(02).
017800           05  VA-RUN-DATE               PIC 9(08).
017900           05  VA-RUN-DATE-R REDEFINES VA-RUN-DATE.
018000               10  VA-RUN-CCYY              PIC 9(04).
018100               10  VA-RUN-MM                PIC 9(02).
018200               10  VA-RUN-DD                PIC 9(02).
018300           05  VA-RUN-TIME               PIC 9(06).
018400           05  VA-NEXT-TRNS-ID           PIC 9(10) VALUE 1.
018500           05  FILLER                   PIC X(10).
018600      *
018700      *---------------------  S U B S C R I P T O S  -------------------*
018800       01  WS-SUBINDICES.
018900           05  WS-I                     PIC S9(08) COMP VALUE +0.
019000           05  WS-TOTAL-CREDITADO       PIC S9(11)V99 VALUE ZEROS.
019100           05  WS-TOTAL-DEBITADO        PIC S9(11)V99 VALUE ZEROS.
019200      *
019300           05  FILLER                    PIC X(04).
019400       01  GBR100-AREA.
019500           COPY GBRC0100.
019600      *
019700      ******************************************************************
019800      *                       PROCEDURE DIVISION                       *
019900      ******************************************************************
020000       PROCEDURE DIVISION.
020100      *
020200           PERFORM 1000-INICIO
020300      *
020400           PERFORM 2000-PROCESO
020500      *
020600           PERFORM 3000-FIN-PROCESO
020700           .
020800      *
020900      ******************************************************************
021000      *1000-INICIO:           ABRE ARCHIVOS, OBTIENE FECHA DE CORRIDA   *
021100      *                       Y CARGA LA TABLA DE CUENTAS EN MEMORIA.   *
021200      ******************************************************************
021300       1000-INICIO.
021400      *
021500           OPEN INPUT  ACCOUNTS-FILE
021600                       REQUESTS-FILE
021700           OPEN OUTPUT TRNSLOG-FILE
021800                       REPORT-FILE
021900      *
022000           INITIALIZE VA-GBECABC-AREA
022100      *
022200           IF FS-ACCOUNTS NOT = '00'
022300              MOVE FS-ACCOUNTS            TO ABC-COD-ABEND
022400              MOVE 'ERROR AL ABRIR ACCOUNTS-FILE' TO ABC-DES-ABEND
022500              SET ABC-HUBO-ERROR          TO TRUE
022600              PERFORM 9999-ABEND
022700           END-IF
022800           IF FS-REQUESTS NOT = '00'
022900              MOVE FS-REQUESTS            TO ABC-COD-ABEND
023000              MOVE 'ERROR AL ABRIR REQUESTS-FILE' TO ABC-DES-ABEND
023100              SET ABC-HUBO-ERROR          TO TRUE
023200              PERFORM 9999-ABEND
023300           END-IF
023400           IF FS-TRNSLOG NOT = '00'
023500              MOVE FS-TRNSLOG             TO ABC-COD-ABEND
023600              MOVE 'ERROR AL ABRIR TRNSLOG-FILE' TO ABC-DES-ABEND
023700              SET ABC-HUBO-ERROR          TO TRUE
023800              PERFORM 9999-ABEND
023900           END-IF
024000           IF FS-REPORT NOT = '00'
024100              MOVE FS-REPORT              TO ABC-COD-ABEND
024200              MOVE 'ERROR AL ABRIR REPORT-FILE' TO ABC-DES-ABEND
024300              SET ABC-HUBO-ERROR          TO TRUE
024400              PERFORM 9999-ABEND
024500           END-IF
024600      *
024700           ACCEPT VA-FEC-SIS FROM DATE
024800           ACCEPT VA-HOR-SIS FROM TIME
024900           MOVE '20'                   TO VA-RUN-CCYY(1:2)
025000           MOVE VA-FSIST-A             TO VA-RUN-CCYY(3:2)
025100           MOVE VA-FSIST-M             TO VA-RUN-MM
025200           MOVE VA-FSIST-D             TO VA-RUN-DD
025300           MOVE VA-HSIST-HH            TO VA-RUN-TIME(1:2)
025400           MOVE VA-HSIST-MM            TO VA-RUN-TIME(3:2)
025500           MOVE VA-HSIST-SS            TO VA-RUN-TIME(5:2)
025600           MOVE VA-RUN-DATE            TO ABC-RUN-DATE
025700           MOVE VA-RUN-TIME            TO ABC-RUN-TIME
025800      *
025900           PERFORM 1100-CARGA-CUENTAS
026000      *
026100           PERFORM 1200-CARGA-TABLAS-TIPO
026200           .
026300      *
026400      ******************************************************************
026500      *1100-CARGA-CUENTAS:    LEE TODO EL ARCHIVO ACCOUNTS EN LA TABLA   *
026600      *                       DE TRABAJO T0001-TABLE.                   *
026700      ******************************************************************
026800       1100-CARGA-CUENTAS.
026900      *
027000           MOVE ZEROS                  TO T0001-CUR-ROWS
027100           MOVE 9999                   TO T0001-MAX-ROWS
027200      *
027300           READ ACCOUNTS-FILE
027400               AT END MOVE 'S'          TO SW-ACCOUNTS-EOF
027500           END-READ
027600      *
027700           PERFORM 1120-PROCESA-UN-RENGLON
027800               THRU 1120-PROCESA-UN-RENGLON-EXIT
027900               UNTIL ACCOUNTS-EOF
028000           .
028100      *
028200      ******************************************************************
028300      *1110-MUEVE-A-TABLA:    COPIA UN RENGLON DE ACCOUNTS-RECORD AL    *
028400      *                       RENGLON CORRESPONDIENTE DE T0001-TABLE.   *
028500      ******************************************************************
028600       1110-MUEVE-A-TABLA.
028700      *
028800           MOVE GB10-ACCT-NUMBER            TO V0001-ACCT-NUMBER(T0001-NDX)
028900           MOVE GB10-ACCT-TYPE               TO V0001-ACCT-TYPE(T0001-NDX)
029000           MOVE GB10-ACCT-SECRET-KEY         TO V0001-ACCT-SECRET-KEY(T0001-NDX)
029100           MOVE GB10-ACCT-PRIMARY-HOLDER     TO V0001-ACCT-PRIMARY-HOLDER(T0001-NDX)
029200           MOVE GB10-ACCT-SECONDARY-HOLD     TO V0001-ACCT-SECONDARY-HOLDER(T0001-NDX)
029300           MOVE GB10-ACCT-BALANCE            TO V0001-ACCT-BALANCE(T0001-NDX)
029400           MOVE GB10-ACCT-BALANCE            TO V0001-ACCT-BAL-PRIOR(T0001-NDX)
029500           MOVE GB10-ACCT-PENALTY-FEE        TO V0001-ACCT-PENALTY-FEE(T0001-NDX)
029600           MOVE GB10-ACCT-OPEN-DATE          TO V0001-ACCT-OPEN-DATE(T0001-NDX)
029700           MOVE GB10-ACCT-STATUS             TO V0001-ACCT-STATUS(T0001-NDX)
029800           MOVE GB10-ACCT-MINIMUM-BALANCE    TO V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)
029900           MOVE GB10-ACCT-INTEREST-RATE      TO V0001-ACCT-INTEREST-RATE(T0001-NDX)
030000           MOVE GB10-ACCT-LAST-INT-DATE      TO V0001-ACCT-LAST-INT-DATE(T0001-NDX)
030100           IF GB10-ACCT-BALANCE < V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)
030200              MOVE 'S'                       TO V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
030300           ELSE
030400              MOVE 'N'                       TO V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
030500           END-IF
030600           .
030700      *
030800      ******************************************************************
030900      *1120-PROCESA-UN-RENGLON: DA DE ALTA UN RENGLON EN T0001-TABLE Y  *
031000      *                       AVANZA LA LECTURA DE ACCOUNTS-FILE.      *
031100      ******************************************************************
031200       1120-PROCESA-UN-RENGLON.
031300      *
031400           ADD 1                    TO T0001-CUR-ROWS
031500           SET T0001-NDX            TO T0001-CUR-ROWS
031600           PERFORM 1110-MUEVE-A-TABLA
031700           READ ACCOUNTS-FILE
031800               AT END MOVE 'S'      TO SW-ACCOUNTS-EOF
031900           END-READ
032000           .
032100       1120-PROCESA-UN-RENGLON-EXIT.
032200           EXIT.
032300      *
032400      ******************************************************************
032500      *1200-CARGA-TABLAS-TIPO: LLAMA A GB7C0250 PARA CONSTRUIR LAS      *
032600      *                       CUATRO TABLAS DE BUSQUEDA POR TIPO DE     *
032700      *                       CUENTA (CHEQUES/AHORRO/ESTUDIANTE/TDC).   *
032800      ******************************************************************
032900       1200-CARGA-TABLAS-TIPO.
033000      *
033100           SET GBEC0250-CARGA-TABLAS   TO TRUE
033200           CALL 'GB7C0250' USING VA-GBEC0250-AREA
033300                                 T0001-TABLE-CTL
033400                                 T0001-TABLE
033500           .
033600      *
033700      ******************************************************************
033800      *2000-PROCESO:          LEE CADA PETICION Y LA MANDA A POSTEAR.   *
033900      ******************************************************************
034000       2000-PROCESO.
034100      *
034200           READ REQUESTS-FILE
034300               AT END MOVE 'S'          TO SW-REQUESTS-EOF
034400           END-READ
034500      *
034600           PERFORM 2050-LEE-Y-POSTEA
034700               THRU 2050-LEE-Y-POSTEA-EXIT
034800               UNTIL REQUESTS-EOF
034900           .
035000      *
035100      ******************************************************************
035200      *2050-LEE-Y-POSTEA:     POSTEA LA PETICION ACTUAL Y AVANZA LA     *
035300      *                       LECTURA DE REQUESTS-FILE.                 *
035400      ******************************************************************
035500       2050-LEE-Y-POSTEA.
035600      *
035700           PERFORM 2100-POSTEA-UNA-PETICION
035800           READ REQUESTS-FILE
035900               AT END MOVE 'S'      TO SW-REQUESTS-EOF
036000           END-READ
036100           .
036200       2050-LEE-Y-POSTEA-EXIT.
036300           EXIT.
036400      *
036500      ******************************************************************
036600      *2100-POSTEA-UNA-PETICION: ARMA LA COMMAREA GBNC0100, LLAMA A     *
036700      *                       GB7C0200 Y ESCRIBE EL TRANSACTION-LOG.   *
036800      ******************************************************************
036900       2100-POSTEA-UNA-PETICION.
037000      *
037100           ADD 1                        TO ABC-COUNT-LEIDOS
037200           MOVE GB20-REQ-TYPE           TO GBNC0100-REQ-TYPE
037300           MOVE GB20-REQ-DEBIT-ACCT     TO GBNC0100-DEBIT-ACCT
037400           MOVE GB20-REQ-CREDIT-ACCT    TO GBNC0100-CREDIT-ACCT
037500           MOVE GB20-REQ-AMOUNT         TO GBNC0100-AMOUNT
037600      *
037700           IF GB20-REQ-DATE = ZEROS
037800              MOVE VA-RUN-DATE          TO GBNC0100-DATE
037900           ELSE
038000              MOVE GB20-REQ-DATE        TO GBNC0100-DATE
038100           END-IF
038200           IF GB20-REQ-TIME = ZEROS
038300              MOVE VA-RUN-TIME          TO GBNC0100-TIME
038400           ELSE
038500              MOVE GB20-REQ-TIME        TO GBNC0100-TIME
038600           END-IF
038700           MOVE VA-NEXT-TRNS-ID         TO GBNC0100-NEXT-TRNS-ID
038800      *
038900           CALL 'GB7C0200' USING VA-GBNC0100-AREA
039000                                 T0001-TABLE-CTL
039100                                 T0001-TABLE
039200                                 VA-GBEC0250-AREA
039300      *
039400           ADD GBNC0100-TRNS-USED       TO VA-NEXT-TRNS-ID
039500      *
039600           EVALUATE TRUE
039700               WHEN GBNC0100-COD-RETURN = CT-OK
039800                    ADD 1                TO ABC-COUNT-PROCESADOS
039900                    PERFORM 2200-ESCRIBE-LOG
040000               WHEN OTHER
040100                    ADD 1                TO ABC-COUNT-RECHAZADOS
040200           END-EVALUATE
040300           .
040400      *
040500      ******************************************************************
040600      *2200-ESCRIBE-LOG:      ESCRIBE UNO O DOS RENGLONES DEL           *
040700      *                       TRANSACTION-LOG SEGUN EL TIPO DE          *
040800      *                       MOVIMIENTO.                               *
040900      ******************************************************************
041000       2200-ESCRIBE-LOG.
041100      *
041200           IF GBNC0100-REQ-TYPE NOT = 'C'
041300              MOVE GBNC0100-DEBIT-TRNS-ID   TO GB30-TRNS-ID
041400              MOVE GBNC0100-DEBIT-ACCT      TO GB30-TRNS-ACCT-NUMBER
041500              MOVE GBNC0100-DEBIT-DESC      TO GB30-TRNS-NAME
041600              COMPUTE GB30-TRNS-AMOUNT = GBNC0100-AMOUNT * -1
041700              MOVE GBNC0100-DEBIT-BAL-AFTER TO GB30-TRNS-BALANCE-AFTER
041800              IF GBNC0100-REQ-TYPE = 'T'
041900                 MOVE 'TRANSFER_DEBIT'      TO GB30-TRNS-TYPE
042000              ELSE
042100                 MOVE 'DEBIT'               TO GB30-TRNS-TYPE
042200              END-IF
042300              MOVE GBNC0100-DATE            TO GB30-TRNS-DATE
042400              MOVE GBNC0100-TIME            TO GB30-TRNS-TIME
042500              WRITE TRNSLOG-RECORD
042600              ADD GBNC0100-AMOUNT           TO WS-TOTAL-DEBITADO
042700           END-IF
042800      *
042900           IF GBNC0100-REQ-TYPE NOT = 'D'
043000              MOVE GBNC0100-CREDIT-TRNS-ID  TO GB30-TRNS-ID
043100              MOVE GBNC0100-CREDIT-ACCT     TO GB30-TRNS-ACCT-NUMBER
043200              MOVE GBNC0100-CREDIT-DESC     TO GB30-TRNS-NAME
043300              MOVE GBNC0100-AMOUNT          TO GB30-TRNS-AMOUNT
043400              MOVE GBNC0100-CREDIT-BAL-AFTER TO GB30-TRNS-BALANCE-AFTER
043500              IF GBNC0100-REQ-TYPE = 'T'
043600                 MOVE 'TRANSFER_CREDIT'     TO GB30-TRNS-TYPE
043700              ELSE
043800                 MOVE 'CREDIT'              TO GB30-TRNS-TYPE
043900              END-IF
044000              MOVE GBNC0100-DATE            TO GB30-TRNS-DATE
044100              MOVE GBNC0100-TIME            TO GB30-TRNS-TIME
044200              WRITE TRNSLOG-RECORD
044300              ADD GBNC0100-AMOUNT           TO WS-TOTAL-CREDITADO
044400           END-IF
044500      *
044600           IF GBNC0100-DEBIT-FEE-SW = 'S'
044700              PERFORM 2250-ESCRIBE-PENALIZACION-DEBITO
044800           END-IF
044900           IF GBNC0100-CREDIT-FEE-SW = 'S'
045000              PERFORM 2260-ESCRIBE-PENALIZACION-CREDITO
045100           END-IF
045200           .
045300      *
045400      ******************************************************************
045500      *2250-ESCRIBE-PENALIZACION-DEBITO: RENGLON PENALTY_FEE PARA LA    *
045600      *                       CUENTA QUE SE ACABA DE DEBITAR.           *
045700      ******************************************************************
045800       2250-ESCRIBE-PENALIZACION-DEBITO.
045900      *
046000           MOVE VA-NEXT-TRNS-ID          TO GB30-TRNS-ID
046100           ADD 1                         TO VA-NEXT-TRNS-ID
046200           MOVE GBNC0100-DEBIT-ACCT      TO GB30-TRNS-ACCT-NUMBER
046300           MOVE GBNC0100-DEBIT-FEE-DESC  TO GB30-TRNS-NAME
046400           COMPUTE GB30-TRNS-AMOUNT = GBNC0100-DEBIT-FEE-MONTO * -1
046500           MOVE GBNC0100-DEBIT-BAL-AFTER TO GB30-TRNS-BALANCE-AFTER
046600           MOVE 'PENALTY_FEE'            TO GB30-TRNS-TYPE
046700           MOVE GBNC0100-DATE            TO GB30-TRNS-DATE
046800           MOVE GBNC0100-TIME            TO GB30-TRNS-TIME
046900           WRITE TRNSLOG-RECORD
047000           ADD GBNC0100-DEBIT-FEE-MONTO  TO WS-TOTAL-DEBITADO
047100           .
047200      *
047300      ******************************************************************
047400      *2260-ESCRIBE-PENALIZACION-CREDITO: RENGLON PENALTY_FEE PARA LA   *
047500      *                       CUENTA QUE SE ACABA DE ACREDITAR.         *
047600      ******************************************************************
047700       2260-ESCRIBE-PENALIZACION-CREDITO.
047800      *
047900           MOVE VA-NEXT-TRNS-ID           TO GB30-TRNS-ID
048000           ADD 1                          TO VA-NEXT-TRNS-ID
048100           MOVE GBNC0100-CREDIT-ACCT      TO GB30-TRNS-ACCT-NUMBER
048200           MOVE GBNC0100-CREDIT-FEE-DESC  TO GB30-TRNS-NAME
048300           COMPUTE GB30-TRNS-AMOUNT = GBNC0100-CREDIT-FEE-MONTO * -1
048400           MOVE GBNC0100-CREDIT-BAL-AFTER TO GB30-TRNS-BALANCE-AFTER
048500           MOVE 'PENALTY_FEE'             TO GB30-TRNS-TYPE
048600           MOVE GBNC0100-DATE             TO GB30-TRNS-DATE
048700           MOVE GBNC0100-TIME             TO GB30-TRNS-TIME
048800           WRITE TRNSLOG-RECORD
048900           ADD GBNC0100-CREDIT-FEE-MONTO  TO WS-TOTAL-DEBITADO
049000           .
049100      *
049200      ******************************************************************
049300      *3000-FIN-PROCESO:      REESCRIBE EL ARCHIVO DE CUENTAS COMPLETO, *
049400      *                       IMPRIME EL REPORTE RESUMEN Y CIERRA.      *
049500      ******************************************************************
049600       3000-FIN-PROCESO.
049700      *
049800           PERFORM 3100-REGRABA-CUENTAS
049900      *
050000           PERFORM 3200-IMPRIME-RESUMEN
050100      *
050200           CLOSE ACCOUNTS-FILE
050300                 REQUESTS-FILE
050400                 TRNSLOG-FILE
050500                 REPORT-FILE
050600      *
050700           GOBACK
050800           .
050900      *
051000      ******************************************************************
051100      *3100-REGRABA-CUENTAS:  REABRE ACCOUNTS-FILE EN SALIDA Y VACIA LA *
051200      *                       TABLA T0001-TABLE YA ACTUALIZADA.         *
051300      ******************************************************************
051400       3100-REGRABA-CUENTAS.
051500      *
051600           CLOSE ACCOUNTS-FILE
051700           OPEN OUTPUT ACCOUNTS-FILE
051800      *
051900           MOVE 1                   TO WS-I
052000           PERFORM 3120-ESCRIBE-UN-RENGLON
052100               THRU 3120-ESCRIBE-UN-RENGLON-EXIT
052200               UNTIL WS-I > T0001-CUR-ROWS
052300           .
052400      *
052500      ******************************************************************
052600      *3110-MUEVE-DE-TABLA:   COPIA UN RENGLON DE T0001-TABLE YA         *
052700      *                       ACTUALIZADO AL AREA DE SALIDA DE ACCOUNTS.*
052800      ******************************************************************
052900       3110-MUEVE-DE-TABLA.
053000      *
053100           MOVE V0001-ACCT-NUMBER(T0001-NDX)         TO GB10-ACCT-NUMBER
053200           MOVE V0001-ACCT-TYPE(T0001-NDX)            TO GB10-ACCT-TYPE
053300           MOVE V0001-ACCT-SECRET-KEY(T0001-NDX)      TO GB10-ACCT-SECRET-KEY
053400           MOVE V0001-ACCT-PRIMARY-HOLDER(T0001-NDX)  TO GB10-ACCT-PRIMARY-HOLDER
053500           MOVE V0001-ACCT-SECONDARY-HOLDER(T0001-NDX) TO GB10-ACCT-SECONDARY-HOLD
053600           MOVE V0001-ACCT-BALANCE(T0001-NDX)         TO GB10-ACCT-BALANCE
053700           MOVE V0001-ACCT-PENALTY-FEE(T0001-NDX)     TO GB10-ACCT-PENALTY-FEE
053800           MOVE V0001-ACCT-OPEN-DATE(T0001-NDX)       TO GB10-ACCT-OPEN-DATE
053900           MOVE V0001-ACCT-STATUS(T0001-NDX)          TO GB10-ACCT-STATUS
054000           MOVE V0001-ACCT-MINIMUM-BALANCE(T0001-NDX) TO GB10-ACCT-MINIMUM-BALANCE
054100           MOVE V0001-ACCT-INTEREST-RATE(T0001-NDX)   TO GB10-ACCT-INTEREST-RATE
054200           MOVE V0001-ACCT-LAST-INT-DATE(T0001-NDX)   TO GB10-ACCT-LAST-INT-DATE
054300           .
054400      *
054500      ******************************************************************
054600      *3120-ESCRIBE-UN-RENGLON: ESCRIBE UN RENGLON DE ACCOUNTS-FILE A   *
054700      *                       PARTIR DE T0001-TABLE(WS-I).              *
054800      ******************************************************************
054900       3120-ESCRIBE-UN-RENGLON.
055000      *
055100           SET T0001-NDX            TO WS-I
055200           PERFORM 3110-MUEVE-DE-TABLA
055300           WRITE ACCOUNTS-RECORD
055400           ADD 1                    TO WS-I
055500           .
055600       3120-ESCRIBE-UN-RENGLON-EXIT.
055700           EXIT.
055800      *
055900      ******************************************************************
056000      *3200-IMPRIME-RESUMEN:  ARMA Y ESCRIBE LA LINEA DE GRAN TOTAL     *
056100      *                       DEL REPORTE DE POSTEO.                    *
056200      ******************************************************************
056300       3200-IMPRIME-RESUMEN.
056400      *
056500           MOVE ABC-COUNT-PROCESADOS    TO GBR100-COUNT-PROCESSED
056600           MOVE ABC-COUNT-RECHAZADOS    TO GBR100-COUNT-REJECTED
056700           MOVE WS-TOTAL-CREDITADO      TO GBR100-TOTAL-CREDITED
056800           MOVE WS-TOTAL-DEBITADO       TO GBR100-TOTAL-DEBITED
056900      *
057000           WRITE REPORT-RECORD          FROM GBR100-TOTAL-LINE
057100           .
057200      *
057300      ******************************************************************
057400      *9999-ABEND:            DESPLIEGA EL FILE STATUS QUE FALLO Y      *
057500      *                       TERMINA ANORMALMENTE LA CORRIDA DEL      *
057600      *                       DRIVER DE POSTEO.                       *
057700      ******************************************************************
057800       9999-ABEND.
057900      *
058000           DISPLAY 'GB9C0100 ABEND ' ABC-COD-ABEND ' ' ABC-DES-ABEND
058100           MOVE 16                     TO RETURN-CODE
058200           STOP RUN
058300           .
058400      *
058500      ******************************************************************
058600      ***************            FIN PROGRAMA             *************
058700      ******************************************************************
