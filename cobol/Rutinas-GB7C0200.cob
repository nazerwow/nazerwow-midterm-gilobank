000100      * GB7C0200: POSTEO DE UNA TRANSACCION (CREDITO/DEBITO/TRASPASO)
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB7C0200.
000800      *
000900       AUTHOR.        R TORRES.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1991-03-23.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00004    RTOR    1991-03-23 ALTA INICIAL                 *
002500      *     GB00005    RTOR    1991-04-02 SE AGREGA VALIDACION DE      *
002600      *                                   FONDOS DISPONIBLES           *
002700      *     GB00011    MRUIZ   1993-08-11 SE AGREGA TRASPASO ENTRE     *
002800      *                                   CUENTAS (REQ-TYPE 'T')       *
002900      *     GB00011    MRUIZ   1999-01-18 REVISION Y2K - SIN IMPACTO   *
003000      *     GB00013    MRUIZ   2002-02-14 SE AGREGA LLAMADO A GB7C0300 *
003100      *                                   PARA PENALIZACION POR SALDO  *
003200      *                                   MINIMO DESPUES DE CADA MOVTO *
003300      *     GB00014    RTOR    2002-05-02 SE AGREGA LLAMADO A GB7C0400 *
003400      *                                   PARA ARMAR LA DESCRIPCION    *
003420      *     GB00024    MRUIZ   2003-12-05 LA CUOTA DE SALDO MINIMO NO  *
003440      *                                   SE REGRESABA AL DRIVER PARA  *
003460      *                                   SU BITACORA - SE AGREGAN LOS *
003480      *                                   CAMPOS Y LA DESCRIPCION DE   *
003490      *                                   LA PENALIZACION POR PIERNA  *
003500      ******************************************************************
003600      ******************************************************************
003700      *                     ENVIRONMENT DIVISION                       *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000      *
004100       CONFIGURATION SECTION.
004200      *
004300       SOURCE-COMPUTER.   IBM-3090.
004400       OBJECT-COMPUTER.   IBM-3090.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           CLASS TIPO-MOVTO-GB IS 'C', 'D', 'T'.
004800      *
004900      ******************************************************************
005000      *                       DATA DIVISION                            *
005100      ******************************************************************
005200       DATA DIVISION.
005300      *
005400       WORKING-STORAGE SECTION.
005500      *-------------------  C O N S T A N T E S  ----------------------*
005600       01  CT-CONSTANTES.
005700           05  CA-PROGRAM                  PIC X(08) VALUE 'GB7C0200'.
005800           05  CT-OK                       PIC X(02) VALUE '00'.
005900           05  CT-FROZEN                   PIC X(02) VALUE '10'.
006000           05  CT-NOTFOUND                 PIC X(02) VALUE '20'.
006100           05  CT-NOFUNDS                  PIC X(02) VALUE '30'.
006200      *
006300      *-----------------  M E N S A J E S   E R R O R   ---------------*
006305           05  FILLER                    PIC X(04).
006400       01  MS-MENSAJES.
006500           05  MS-MSN-1                    PIC X(30) VALUE
006600               'CUENTA CONGELADA'.
006700           05  MS-MSN-2                    PIC X(30) VALUE
006800               'CUENTA NO ENCONTRADA'.
006900           05  MS-MSN-3                    PIC X(30) VALUE
007000               'FONDOS INSUFICIENTES'.
007100      *
007200      *---------------------  V A R I A B L E S -----------------------*
007205           05  FILLER                    PIC X(04).
007300       01  WS-VARIABLES.
007400           05  WS-DEBIT-NDX              PIC S9(08) COMP VALUE +0.
007500           05  WS-CREDIT-NDX             PIC S9(08) COMP VALUE +0.
007600           05  WS-SW-DEBIT-FROZEN        PIC X(01) VALUE 'N'.
007700           05  WS-SW-CREDIT-FROZEN       PIC X(01) VALUE 'N'.
007800           05  WS-AMOUNT-ABS             PIC S9(11)V99 COMP-3.
007900           05  WS-FECHA-HORA.
008000               10  WS-FH-DATE            PIC 9(08).
008100               10  WS-FH-TIME            PIC 9(06).
008200           05  WS-FECHA-HORA-R REDEFINES WS-FECHA-HORA.
008300               10  WS-FH-CCYYMMDDHHMMSS  PIC 9(14).
008310           05  WS-FH-DATE-R REDEFINES WS-FH-DATE.
008320               10  WS-FH-CCYY            PIC 9(04).
008330               10  WS-FH-MM              PIC 9(02).
008340               10  WS-FH-DD              PIC 9(02).
008400           05  WS-SALDO-ANTES-DEBITO     PIC S9(11)V99 COMP-3.
008500           05  WS-SALDO-ANTES-CREDITO    PIC S9(11)V99 COMP-3.
008510           05  WS-AMOUNT-ABS-R REDEFINES WS-AMOUNT-ABS.
008520               10  WS-AA-ENTERO          PIC S9(11).
008530               10  WS-AA-DECIMAL         PIC 9(02).
008600           05  FILLER                    PIC X(06).
008700      *
008800       01  GBEC0300-AREA.
008900           COPY GBEC0300.
009000      *
009100       01  GBEC0400-AREA.
009200           COPY GBEC0400.
009300      *
009400      ******************************************************************
009500      *                      LINKAGE SECTION                           *
009600      ******************************************************************
009700       LINKAGE SECTION.
009800      *
009900       01  GBNC0100.
010000           COPY GBNC0100.
010100      *
010200       01  T0001-TABLE-CTL.
010300           05  T0001-MAX-ROWS           PIC S9(08) COMP.
010400           05  T0001-CUR-ROWS           PIC S9(08) COMP.
010500      *
010505           05  FILLER                    PIC X(04).
010600       01  T0001-TABLE.
010602           05  FILLER                    PIC X(04).
010700           05  T0001-ROW OCCURS 1 TO 9999 TIMES
010800                   DEPENDING ON T0001-CUR-ROWS
010900                   INDEXED BY T0001-NDX.
011000               COPY GBVC0001.
011100      *
011200       01  GBEC0250.
011300           COPY GBEC0250.
011400      *
011500      ******************************************************************
011600      *                       PROCEDURE DIVISION                       *
011700      ******************************************************************
011800       PROCEDURE DIVISION USING GBNC0100
011900                                 T0001-TABLE-CTL
012000                                 T0001-TABLE
012100                                 GBEC0250.
012200      *
012300           PERFORM 1000-INICIO
012400      *
012500           PERFORM 2000-VALIDA-CUENTAS
012600      *
012700           IF GBNC0100-COD-RETURN = CT-OK
012800              PERFORM 3000-POSTEA-MOVIMIENTO
012900           END-IF
013000      *
013100           GOBACK
013200           .
013300      *
013400      ******************************************************************
013500      *1000-INICIO:           INICIALIZA EL AREA DE RETORNO.           *
013600      ******************************************************************
013700       1000-INICIO.
013800      *
013900           MOVE CT-OK                   TO GBNC0100-COD-RETURN
014000           MOVE SPACES                  TO GBNC0100-DES-REJECT
014100           MOVE 'N'                     TO GBNC0100-SW-REJECT-FROZEN
014200                                           GBNC0100-SW-REJECT-NOFUND
014300                                           GBNC0100-SW-REJECT-NOTFND
014400           MOVE ZEROS                   TO GBNC0100-DEBIT-BAL-AFTER
014500                                           GBNC0100-CREDIT-BAL-AFTER
014600                                           GBNC0100-DEBIT-TRNS-ID
014700                                           GBNC0100-CREDIT-TRNS-ID
014720                                           GBNC0100-DEBIT-FEE-MONTO
014740                                           GBNC0100-CREDIT-FEE-MONTO
014760           MOVE 'N'                     TO GBNC0100-DEBIT-FEE-SW
014780                                           GBNC0100-CREDIT-FEE-SW
014790           MOVE SPACES                  TO GBNC0100-DEBIT-FEE-DESC
014795                                           GBNC0100-CREDIT-FEE-DESC
014800           MOVE 1                       TO GBNC0100-TRNS-USED
014900           IF GBNC0100-REQ-TYPE = 'T'
015000              MOVE 2                    TO GBNC0100-TRNS-USED
015100           END-IF
015200           .
015300      *
015400      ******************************************************************
015500      *2000-VALIDA-CUENTAS:   RESUELVE LAS CUENTAS REFERENCIADAS Y      *
015600      *                       VALIDA EXISTENCIA Y ESTADO CONGELADA.     *
015700      ******************************************************************
015800       2000-VALIDA-CUENTAS.
015900      *
016000           MOVE 'N'                     TO WS-SW-DEBIT-FROZEN
016100           MOVE 'N'                     TO WS-SW-CREDIT-FROZEN
016200      *
016300           IF GBNC0100-REQ-TYPE = 'D' OR GBNC0100-REQ-TYPE = 'T'
016400              MOVE GBNC0100-DEBIT-ACCT   TO GBEC0250-ACCT-NUMBER
016500              SET GBEC0250-BUSCA-CUENTA  TO TRUE
016600              CALL 'GB7C0250' USING GBEC0250
016700                                    T0001-TABLE-CTL
016800                                    T0001-TABLE
016900              IF GBEC0250-CUENTA-NO-ENCONTRADA
017000                 MOVE 'S'                TO GBNC0100-SW-REJECT-NOTFND
017100                 MOVE CT-NOTFOUND         TO GBNC0100-COD-RETURN
017200                 MOVE MS-MSN-2            TO GBNC0100-DES-REJECT
017300              ELSE
017400                 MOVE GBEC0250-SUBSCRIPT  TO WS-DEBIT-NDX
017500                 SET T0001-NDX            TO WS-DEBIT-NDX
017600                 IF V0001-STATUS-FROZEN(T0001-NDX)
017700                    MOVE 'S'              TO WS-SW-DEBIT-FROZEN
017800                 END-IF
017900              END-IF
018000           END-IF
018100      *
018200           IF GBNC0100-COD-RETURN = CT-OK
018300              IF GBNC0100-REQ-TYPE = 'C' OR GBNC0100-REQ-TYPE = 'T'
018400                 MOVE GBNC0100-CREDIT-ACCT  TO GBEC0250-ACCT-NUMBER
018500                 SET GBEC0250-BUSCA-CUENTA  TO TRUE
018600                 CALL 'GB7C0250' USING GBEC0250
018700                                       T0001-TABLE-CTL
018800                                       T0001-TABLE
018900                 IF GBEC0250-CUENTA-NO-ENCONTRADA
019000                    MOVE 'S'                TO GBNC0100-SW-REJECT-NOTFND
019100                    MOVE CT-NOTFOUND         TO GBNC0100-COD-RETURN
019200                    MOVE MS-MSN-2            TO GBNC0100-DES-REJECT
019300                 ELSE
019400                    MOVE GBEC0250-SUBSCRIPT  TO WS-CREDIT-NDX
019500                    SET T0001-NDX            TO WS-CREDIT-NDX
019600                    IF V0001-STATUS-FROZEN(T0001-NDX)
019700                       MOVE 'S'              TO WS-SW-CREDIT-FROZEN
019800                    END-IF
019900                 END-IF
020000              END-IF
020100           END-IF
020200      *
020300           IF GBNC0100-COD-RETURN = CT-OK
020400              IF WS-SW-DEBIT-FROZEN = 'S' OR WS-SW-CREDIT-FROZEN = 'S'
020500                 MOVE 'S'                TO GBNC0100-SW-REJECT-FROZEN
020600                 MOVE CT-FROZEN           TO GBNC0100-COD-RETURN
020700                 MOVE MS-MSN-1            TO GBNC0100-DES-REJECT
020800              END-IF
020900           END-IF
021000      *
021100           IF GBNC0100-COD-RETURN = CT-OK
021200              IF GBNC0100-REQ-TYPE = 'D' OR GBNC0100-REQ-TYPE = 'T'
021300                 SET T0001-NDX            TO WS-DEBIT-NDX
021400                 MOVE FUNCTION ABS(GBNC0100-AMOUNT) TO WS-AMOUNT-ABS
021500                 IF V0001-ACCT-BALANCE(T0001-NDX) - WS-AMOUNT-ABS < 0
021600                    MOVE 'S'              TO GBNC0100-SW-REJECT-NOFUND
021700                    MOVE CT-NOFUNDS       TO GBNC0100-COD-RETURN
021800                    MOVE MS-MSN-3         TO GBNC0100-DES-REJECT
021900                 END-IF
022000              END-IF
022100           END-IF
022200           .
022300      *
022400      ******************************************************************
022500      *3000-POSTEA-MOVIMIENTO: APLICA EL MOVIMIENTO SEGUN REQ-TYPE,     *
022600      *                       PENALIZA Y ARMA LAS DESCRIPCIONES.       *
022700      ******************************************************************
022800       3000-POSTEA-MOVIMIENTO.
022900      *
023000           MOVE GBNC0100-NEXT-TRNS-ID   TO GBNC0100-DEBIT-TRNS-ID
023100                                           GBNC0100-CREDIT-TRNS-ID
023200           IF GBNC0100-REQ-TYPE = 'T'
023300              COMPUTE GBNC0100-CREDIT-TRNS-ID = GBNC0100-NEXT-TRNS-ID + 1
023400           END-IF
023500      *
023600           EVALUATE GBNC0100-REQ-TYPE
023700               WHEN 'C'
023800                    PERFORM 3200-APLICA-CREDITO
023900               WHEN 'D'
024000                    PERFORM 3100-APLICA-DEBITO
024100               WHEN 'T'
024200                    PERFORM 3100-APLICA-DEBITO
024300                    PERFORM 3200-APLICA-CREDITO
024400           END-EVALUATE
024500           .
024600      *
024700      ******************************************************************
024800      *3100-APLICA-DEBITO:    DISMINUYE EL SALDO DE LA CUENTA ORIGEN,   *
024900      *                       PENALIZA Y REGRESA EL SALDO RESULTANTE.   *
025000      ******************************************************************
025100       3100-APLICA-DEBITO.
025200      *
025300           SET T0001-NDX                TO WS-DEBIT-NDX
025400           MOVE FUNCTION ABS(GBNC0100-AMOUNT) TO WS-AMOUNT-ABS
025500           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO WS-SALDO-ANTES-DEBITO
025600           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO V0001-ACCT-BAL-PRIOR(T0001-NDX)
025700           SUBTRACT WS-AMOUNT-ABS       FROM V0001-ACCT-BALANCE(T0001-NDX)
025800      *
025900           PERFORM 3400-PENALIZA-SI-APLICA
025910      *
025920           IF GBEC0300-APLICA-FEE
025930              MOVE 'S'                  TO GBNC0100-DEBIT-FEE-SW
025940              MOVE GBEC0300-FEE-MONTO   TO GBNC0100-DEBIT-FEE-MONTO
025950              MOVE 'P'                  TO GBEC0400-MOVE-TYPE
025955              MOVE ZEROS                TO GBEC0400-OTHER-ACCT
025960              COMPUTE GBEC0400-AMOUNT = GBEC0300-FEE-MONTO * -1
025965              CALL 'GB7C0400' USING GBEC0400-AREA
025970              MOVE GBEC0400-DESCRIPTION TO GBNC0100-DEBIT-FEE-DESC
025975           ELSE
025980              MOVE 'N'                  TO GBNC0100-DEBIT-FEE-SW
025985              MOVE ZEROS                TO GBNC0100-DEBIT-FEE-MONTO
025990              MOVE SPACES               TO GBNC0100-DEBIT-FEE-DESC
025995           END-IF
026000      *
026100           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO GBNC0100-DEBIT-BAL-AFTER
026200      *
026300           IF GBNC0100-REQ-TYPE = 'T'
026400              MOVE 'T'                  TO GBEC0400-MOVE-TYPE
026500              MOVE GBNC0100-CREDIT-ACCT TO GBEC0400-OTHER-ACCT
026550              MOVE 'D'                  TO GBEC0400-SW-LEG-TRASPASO
026600           ELSE
026700              MOVE 'D'                  TO GBEC0400-MOVE-TYPE
026800              MOVE ZEROS                TO GBEC0400-OTHER-ACCT
026900           END-IF
027000           MOVE GBNC0100-AMOUNT         TO GBEC0400-AMOUNT
027100           CALL 'GB7C0400' USING GBEC0400-AREA
027200           MOVE GBEC0400-DESCRIPTION    TO GBNC0100-DEBIT-DESC
027300           .
027400      *
027500      ******************************************************************
027600      *3200-APLICA-CREDITO:   AUMENTA EL SALDO DE LA CUENTA DESTINO,    *
027700      *                       PENALIZA Y REGRESA EL SALDO RESULTANTE.   *
027800      ******************************************************************
027900       3200-APLICA-CREDITO.
028000      *
028100           SET T0001-NDX                TO WS-CREDIT-NDX
028200           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO WS-SALDO-ANTES-CREDITO
028300           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO V0001-ACCT-BAL-PRIOR(T0001-NDX)
028400           ADD GBNC0100-AMOUNT          TO V0001-ACCT-BALANCE(T0001-NDX)
028500      *
028600           PERFORM 3400-PENALIZA-SI-APLICA
028610      *
028620           IF GBEC0300-APLICA-FEE
028630              MOVE 'S'                  TO GBNC0100-CREDIT-FEE-SW
028640              MOVE GBEC0300-FEE-MONTO   TO GBNC0100-CREDIT-FEE-MONTO
028650              MOVE 'P'                  TO GBEC0400-MOVE-TYPE
028655              MOVE ZEROS                TO GBEC0400-OTHER-ACCT
028660              COMPUTE GBEC0400-AMOUNT = GBEC0300-FEE-MONTO * -1
028665              CALL 'GB7C0400' USING GBEC0400-AREA
028670              MOVE GBEC0400-DESCRIPTION TO GBNC0100-CREDIT-FEE-DESC
028675           ELSE
028680              MOVE 'N'                  TO GBNC0100-CREDIT-FEE-SW
028685              MOVE ZEROS                TO GBNC0100-CREDIT-FEE-MONTO
028690              MOVE SPACES               TO GBNC0100-CREDIT-FEE-DESC
028695           END-IF
028700      *
028800           MOVE V0001-ACCT-BALANCE(T0001-NDX) TO GBNC0100-CREDIT-BAL-AFTER
028900      *
029000           IF GBNC0100-REQ-TYPE = 'T'
029100              MOVE 'T'                  TO GBEC0400-MOVE-TYPE
029200              MOVE GBNC0100-DEBIT-ACCT  TO GBEC0400-OTHER-ACCT
029250              MOVE 'C'                  TO GBEC0400-SW-LEG-TRASPASO
029300           ELSE
029400              MOVE 'C'                  TO GBEC0400-MOVE-TYPE
029500              MOVE ZEROS                TO GBEC0400-OTHER-ACCT
029600           END-IF
029700           MOVE GBNC0100-AMOUNT         TO GBEC0400-AMOUNT
029800           CALL 'GB7C0400' USING GBEC0400-AREA
029900           MOVE GBEC0400-DESCRIPTION    TO GBNC0100-CREDIT-DESC
030000           .
030100      *
030200      ******************************************************************
030300      *3400-PENALIZA-SI-APLICA: LLAMA A GB7C0300 CUANDO LA CUENTA       *
030400      *                       AFECTADA ES DE CHEQUES O AHORRO Y AJUSTA  *
030500      *                       EL SALDO SI SE COBRA LA CUOTA.            *
030600      ******************************************************************
030700       3400-PENALIZA-SI-APLICA.
030800      *
030820           SET GBEC0300-NO-APLICA-FEE      TO TRUE
030840           MOVE ZEROS                      TO GBEC0300-FEE-MONTO
030900           IF V0001-TYPE-CHECKING(T0001-NDX) OR
031000              V0001-TYPE-SAVINGS(T0001-NDX)
031100              MOVE V0001-ACCT-TYPE(T0001-NDX)     TO GBEC0300-ACCT-TYPE
031200              MOVE V0001-ACCT-BAL-PRIOR(T0001-NDX) TO GBEC0300-BAL-ANTES
031300              MOVE V0001-ACCT-BALANCE(T0001-NDX)   TO GBEC0300-BAL-DESPUES
031400              MOVE V0001-ACCT-MINIMUM-BALANCE(T0001-NDX)
031500                                                  TO GBEC0300-MINIMO
031600              MOVE V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
031700                                                  TO GBEC0300-SW-YA-ABAJO
031750              MOVE V0001-ACCT-PENALTY-FEE(T0001-NDX)
031760                                                  TO GBEC0300-FEE-MONTO-IN
031800              CALL 'GB7C0300' USING GBEC0300-AREA
031900              IF GBEC0300-APLICA-FEE
032000                 SUBTRACT GBEC0300-FEE-MONTO FROM V0001-ACCT-BALANCE(T0001-NDX)
032100              END-IF
032200              MOVE GBEC0300-SW-NUEVO-ABAJO TO V0001-SW-BELOW-MIN-PRIOR(T0001-NDX)
032300           END-IF
032400           .
032500      *
032600      ******************************************************************
032700      ***************            FIN PROGRAMA             *************
032800      ******************************************************************
