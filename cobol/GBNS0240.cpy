000100* GBNS0240:  RENGLON DE LA TABLA DE CUENTAS DE TARJETA DE        *
000200*            CREDITO (GB7C0250 - BUSQUEDA POR TIPO DE CUENTA)    *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00009    RTOR    28/04/21 ALTA INICIAL                   *
000900******************************************************************
001000*   TABLA T240 EN MEMORIA, CARGADA AL INICIO DEL MOTOR CON LAS   *
001100*   CUENTAS DE TIPO 'K' (TARJETA DE CREDITO) PARA BUSQUEDA       *
001200*   SECUENCIAL POR NUMERO DE CUENTA.  EL SUBINDICE APUNTA AL     *
001300*   RENGLON REAL EN LA TABLA DE TRABAJO T0001-TABLE (GBVC0001). *
001400******************************************************************
001500*
001600 01  GBNS0240.
001700     05  S240-MAX-ROWS                PIC S9(08) COMP VALUE +0.
001800     05  S240-CUR-ROWS                PIC S9(08) COMP VALUE +0.
001900     05  S240-ROW OCCURS 1 TO 9999 TIMES
002000             DEPENDING ON S240-CUR-ROWS
002150             INDEXED BY S240-NDX.
002300         10  S240-ACCT-NUMBER          PIC 9(10).
002400         10  S240-ACCT-SUBSCRIPT       PIC S9(08) COMP.
002500         10  FILLER                    PIC X(04).
002600*
