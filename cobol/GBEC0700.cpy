000100* GBEC0700 - COMMAREA DEL DRIVER DE CONSULTA DE MOVIMIENTOS      *
000200*            (GB9C0700)                                         *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00019    RTOR    21/06/21 ALTA INICIAL                   *
000900******************************************************************
001000 02  GBEC0700.
001100     05  GBEC0700-ACCT-NUMBER          PIC 9(10).
001200     05  GBEC0700-FROM-DATE            PIC 9(08).
001300     05  GBEC0700-TO-DATE              PIC 9(08).
001400     05  GBEC0700-COUNT-FOUND          PIC S9(08) COMP.
001500     05  GBEC0700-SW-SIN-MOVTOS        PIC X(01).
001600         88  GBEC0700-NO-SE-ENCONTRO            VALUE 'S'.
001700         88  GBEC0700-SI-SE-ENCONTRO            VALUE 'N'.
001800*
