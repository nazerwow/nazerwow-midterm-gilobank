000100* GBEC0020:  LAYOUT DE REGISTRO DEL ARCHIVO TRANSACTION-REQUESTS  *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     GB00001    RTOR    19/03/21 ALTA INICIAL                   *
000800******************************************************************
000900*                     LRECL = 054                                *
001000******************************************************************
001100* GB20-REQ-TYPE             'C' CREDITO 'D' DEBITO 'T' TRASPASO   *
001200* GB20-REQ-DEBIT-ACCT       CUENTA ORIGEN (DEBITO/TRASPASO)       *
001300* GB20-REQ-CREDIT-ACCT      CUENTA DESTINO (CREDITO/TRASPASO)     *
001400* GB20-REQ-AMOUNT           IMPORTE SOLICITADO, SIEMPRE POSITIVO  *
001500* GB20-REQ-DATE             FECHA SOLICITADA CCYYMMDD (0=HOY)     *
001600* GB20-REQ-TIME             HORA SOLICITADA HHMMSS    (0=AHORA)   *
001700******************************************************************
001800*
001900 01  GB20-TRANSACTION-REQUEST.
002000     05  GB20-REQ-TYPE                PIC X(01).
002100     05  GB20-REQ-DEBIT-ACCT           PIC 9(10).
002200     05  GB20-REQ-CREDIT-ACCT          PIC 9(10).
002300     05  GB20-REQ-AMOUNT               PIC S9(11)V99.
002400     05  GB20-REQ-DATE                 PIC 9(08).
002500     05  GB20-REQ-TIME                 PIC 9(06).
002550     05  FILLER                        PIC X(06).
002600*
