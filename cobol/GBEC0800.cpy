000100* GBEC0800:  FORMATO DEL ARCHIVO DE PETICIONES DE CONSULTA DE    *
000200*            MOVIMIENTOS POR RANGO DE FECHAS (GB9C0700)          *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00020    RTOR    21/06/21 ALTA INICIAL                   *
000900******************************************************************
001000*   ARCHIVO SECUENCIAL DE LONGITUD FIJA, UNA PETICION DE         *
001100*   CONSULTA POR RENGLON.  NO TIENE CONTRAPARTE EN LINEA DE      *
001200*   NEGOCIO INTERACTIVA; ES EL RELEVO BATCH DEL REPORTE DE       *
001300*   MOVIMIENTOS QUE ANTES SE CONSULTABA EN LINEA.                *
001400******************************************************************
001500*
001600 01  GB80-QUERY-REQUEST.
001700     05  GB80-ACCT-NUMBER             PIC 9(10).
001800     05  GB80-FROM-DATE               PIC 9(08).
001900     05  GB80-TO-DATE                 PIC 9(08).
002000     05  FILLER                       PIC X(08).
002100*
