000100* GBEC0550 - COMMAREA DEL CALCULO DE INTERES (GB7C0550),         *
000200*            LLAMADA DESDE GB9C0500                              *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00016    RTOR    10/06/21 ALTA INICIAL                   *
000900*     GB00027    LPENA   03/11/23 SE AGREGA INDICADOR DE         *
001000*                                 PERIODICIDAD MENSUAL/ANUAL    *
001100******************************************************************
001200 02  GBEC0550.
001300     05  GBEC0550-IN.
001400         10  GBEC0550-BALANCE         PIC S9(11)V99.
001500         10  GBEC0550-RATE            PIC S9(03)V9(04).
001600         10  GBEC0550-PERIOD          PIC X(01).
001700             88  GBEC0550-MENSUAL               VALUE 'M'.
001800             88  GBEC0550-ANUAL                 VALUE 'A'.
001900*
002000     05  GBEC0550-OUT.
002100         10  GBEC0550-INTEREST-AMT    PIC S9(09)V99.
002200         10  GBEC0550-SW-SIGNO        PIC X(01).
002300             88  GBEC0550-ES-ABONO              VALUE '+'.
002400             88  GBEC0550-ES-CARGO              VALUE '-'.
002500*
