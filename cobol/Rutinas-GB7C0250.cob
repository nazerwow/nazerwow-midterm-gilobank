000100      * GB7C0250: DESPACHO DE CUENTAS POR TIPO - CARGA Y BUSQUEDA
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB7C0250.
000800      *
000900       AUTHOR.        R TORRES.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1991-04-28.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00006    RTOR    1991-04-28 ALTA INICIAL                 *
002500      *     GB00010    RTOR    1993-08-11 SE AGREGA MODO BUSQUEDA      *
002600      *                                   LLAMADO DESDE GB7C0200       *
002700      *     GB00011    MRUIZ   1999-01-15 REVISION Y2K - SIN IMPACTO   *
002800      *                                   EN FECHAS, SOLO SE REVISA    *
002900      *     GB00025    LPENA   2004-03-09 SE ORDENA LA BUSQUEDA FIJA   *
003000      *                                   CHEQUES-AHORRO-ESTUD-TDC     *
003100      *     GB00034    RTOR    2024-02-05 SE QUITA LA BITACORA DE      *
003200      *                                   DEPURACION - QUEDO          *
003300      *                                   DECLARADA SIN ESCRIBIRSE    *
003400      *                                   NUNCA                       *
003500      ******************************************************************
003600      ******************************************************************
003700      *                     ENVIRONMENT DIVISION                       *
003800      ******************************************************************
003900       ENVIRONMENT DIVISION.
004000      *
004100       CONFIGURATION SECTION.
004200      *
004300       SOURCE-COMPUTER.   IBM-3090.
004400       OBJECT-COMPUTER.   IBM-3090.
004500       SPECIAL-NAMES.
004600           C01 IS TOP-OF-FORM
004700           CLASS TIPO-CUENTA-GB IS 'C', 'S', 'T', 'K'.
004800      *
004900      ******************************************************************
005000      *                       DATA DIVISION                            *
005100      ******************************************************************
005200       DATA DIVISION.
005300      *
005400       WORKING-STORAGE SECTION.
005500      *-------------------  C O N S T A N T E S  ----------------------*
005600       01  CT-CONSTANTES.
005700           05  CA-PROGRAM                  PIC X(08) VALUE 'GB7C0250'.
005800      *
005900      *------------------  T A B L A S   D E   T I P O  ----------------*
006000           05  FILLER                    PIC X(04).
006100       01  T210-AREA.
006200           COPY GBNS0210.
006300       01  T220-AREA.
006400           COPY GBNS0220.
006500       01  T230-AREA.
006600           COPY GBNS0230.
006700       01  T240-AREA.
006800           COPY GBNS0240.
006900      *
007000      *---------------------  V A R I A B L E S -----------------------*
007100       01  WS-VARIABLES.
007200           05  WS-I                     PIC S9(08) COMP VALUE +0.
007300           05  WS-ACCT-DEPURA           PIC 9(10) VALUE ZEROS.
007400           05  WS-ACCT-DEPURA-R REDEFINES WS-ACCT-DEPURA.
007500               10  WS-ACCT-DEPURA-ALFA  PIC X(10).
007600           05  WS-CONTADORES.
007700               10  WS-CT-CHEQUES        PIC S9(08) COMP VALUE +0.
007800               10  WS-CT-AHORRO         PIC S9(08) COMP VALUE +0.
007900               10  WS-CT-ESTUD          PIC S9(08) COMP VALUE +0.
008000               10  WS-CT-TDC            PIC S9(08) COMP VALUE +0.
008100           05  WS-CONTADORES-R REDEFINES WS-CONTADORES.
008200               10  WS-CT-GRUPO OCCURS 4 TIMES PIC S9(08) COMP.
008300           05  WS-I-EDIT                PIC 9(08) VALUE ZEROS.
008400           05  WS-I-EDIT-R REDEFINES WS-I-EDIT.
008500               10  WS-IE-MILES          PIC 9(05).
008600               10  WS-IE-UNIDADES       PIC 9(03).
008700           05  FILLER                   PIC X(08).
008800      *
008900      ******************************************************************
009000      *                      LINKAGE SECTION                           *
009100      ******************************************************************
009200       LINKAGE SECTION.
009300      *
009400       01  GBEC0250.
009500           COPY GBEC0250.
009600      *
009700       01  T0001-TABLE-CTL.
009800           05  T0001-MAX-ROWS           PIC S9(08) COMP.
009900           05  T0001-CUR-ROWS           PIC S9(08) COMP.
010000      *
010100           05  FILLER                    PIC X(04).
010200       01  T0001-TABLE.
010300           05  FILLER                    PIC X(04).
010400           05  T0001-ROW OCCURS 1 TO 9999 TIMES
010500                   DEPENDING ON T0001-CUR-ROWS
010600                   INDEXED BY T0001-NDX.
010700               COPY GBVC0001.
010800      *
010900      ******************************************************************
011000      *                       PROCEDURE DIVISION                       *
011100      ******************************************************************
011200       PROCEDURE DIVISION USING GBEC0250
011300                                 T0001-TABLE-CTL
011400                                 T0001-TABLE.
011500      *
011600           EVALUATE TRUE
011700               WHEN GBEC0250-CARGA-TABLAS
011800                    PERFORM 1000-CARGA-4-TABLAS
011900               WHEN GBEC0250-BUSCA-CUENTA
012000                    PERFORM 2000-BUSCA-CUENTA
012100           END-EVALUATE
012200      *
012300           GOBACK
012400           .
012500      *
012600      ******************************************************************
012700      *1000-CARGA-4-TABLAS:   RECORRE T0001-TABLE Y DA DE ALTA CADA     *
012800      *                       RENGLON EN LA TABLA DE SU TIPO DE CUENTA. *
012900      ******************************************************************
013000       1000-CARGA-4-TABLAS.
013100      *
013200           MOVE ZEROS                   TO S210-CUR-ROWS
013300                                            S220-CUR-ROWS
013400                                            S230-CUR-ROWS
013500                                            S240-CUR-ROWS
013600           MOVE 9999                    TO S210-MAX-ROWS
013700                                            S220-MAX-ROWS
013800                                            S230-MAX-ROWS
013900                                            S240-MAX-ROWS
014000      *
014100           MOVE 1                       TO WS-I
014200           PERFORM 1100-CLASIFICA-UN-RENGLON
014300               THRU 1100-CLASIFICA-UN-RENGLON-EXIT
014400               UNTIL WS-I > T0001-CUR-ROWS
014500           .
014600      *
014700      ******************************************************************
014800      *1100-CLASIFICA-UN-RENGLON: DA DE ALTA EL RENGLON WS-I DE         *
014900      *                       T0001-TABLE EN LA TABLA DE SU TIPO.      *
015000      ******************************************************************
015100       1100-CLASIFICA-UN-RENGLON.
015200      *
015300           MOVE WS-I                 TO WS-I-EDIT
015400           SET T0001-NDX             TO WS-I
015500           EVALUATE TRUE
015600               WHEN V0001-TYPE-CHECKING(T0001-NDX)
015700                    ADD 1                      TO S210-CUR-ROWS
015800                    ADD 1                      TO WS-CT-CHEQUES
015900                    SET S210-NDX               TO S210-CUR-ROWS
016000                    MOVE V0001-ACCT-NUMBER(T0001-NDX)
016100                                               TO S210-ACCT-NUMBER(S210-NDX)
016200                    MOVE WS-I                  TO S210-ACCT-SUBSCRIPT(S210-NDX)
016300               WHEN V0001-TYPE-SAVINGS(T0001-NDX)
016400                    ADD 1                      TO S220-CUR-ROWS
016500                    ADD 1                      TO WS-CT-AHORRO
016600                    SET S220-NDX               TO S220-CUR-ROWS
016700                    MOVE V0001-ACCT-NUMBER(T0001-NDX)
016800                                               TO S220-ACCT-NUMBER(S220-NDX)
016900                    MOVE WS-I                  TO S220-ACCT-SUBSCRIPT(S220-NDX)
017000               WHEN V0001-TYPE-STUDENT(T0001-NDX)
017100                    ADD 1                      TO S230-CUR-ROWS
017200                    ADD 1                      TO WS-CT-ESTUD
017300                    SET S230-NDX               TO S230-CUR-ROWS
017400                    MOVE V0001-ACCT-NUMBER(T0001-NDX)
017500                                               TO S230-ACCT-NUMBER(S230-NDX)
017600                    MOVE WS-I                  TO S230-ACCT-SUBSCRIPT(S230-NDX)
017700               WHEN V0001-TYPE-CREDITCARD(T0001-NDX)
017800                    ADD 1                      TO S240-CUR-ROWS
017900                    ADD 1                      TO WS-CT-TDC
018000                    SET S240-NDX               TO S240-CUR-ROWS
018100                    MOVE V0001-ACCT-NUMBER(T0001-NDX)
018200                                               TO S240-ACCT-NUMBER(S240-NDX)
018300                    MOVE WS-I                  TO S240-ACCT-SUBSCRIPT(S240-NDX)
018400           END-EVALUATE
018500           ADD 1                         TO WS-I
018600           .
018700       1100-CLASIFICA-UN-RENGLON-EXIT.
018800           EXIT.
018900      *
019000      ******************************************************************
019100      *2000-BUSCA-CUENTA:     PRUEBA, EN ORDEN FIJO, LAS CUATRO TABLAS  *
019200      *                       CHEQUES-AHORRO-ESTUDIANTE-TDC HASTA       *
019300      *                       ENCONTRAR LA CUENTA O AGOTARLAS TODAS.    *
019400      ******************************************************************
019500       2000-BUSCA-CUENTA.
019600      *
019700           SET GBEC0250-CUENTA-NO-ENCONTRADA  TO TRUE
019800           MOVE ZEROS                         TO GBEC0250-SUBSCRIPT
019900      *
020000           SET S210-NDX TO 1
020100           SEARCH S210-ROW
020200               AT END CONTINUE
020300               WHEN S210-ACCT-NUMBER(S210-NDX) = GBEC0250-ACCT-NUMBER
020400                    MOVE S210-ACCT-SUBSCRIPT(S210-NDX)
020500                                            TO GBEC0250-SUBSCRIPT
020600                    SET GBEC0250-CUENTA-ENCONTRADA TO TRUE
020700           END-SEARCH
020800      *
020900           IF GBEC0250-CUENTA-NO-ENCONTRADA
021000              SET S220-NDX TO 1
021100              SEARCH S220-ROW
021200                  AT END CONTINUE
021300                  WHEN S220-ACCT-NUMBER(S220-NDX) = GBEC0250-ACCT-NUMBER
021400                       MOVE S220-ACCT-SUBSCRIPT(S220-NDX)
021500                                            TO GBEC0250-SUBSCRIPT
021600                       SET GBEC0250-CUENTA-ENCONTRADA TO TRUE
021700              END-SEARCH
021800           END-IF
021900      *
022000           IF GBEC0250-CUENTA-NO-ENCONTRADA
022100              SET S230-NDX TO 1
022200              SEARCH S230-ROW
022300                  AT END CONTINUE
022400                  WHEN S230-ACCT-NUMBER(S230-NDX) = GBEC0250-ACCT-NUMBER
022500                       MOVE S230-ACCT-SUBSCRIPT(S230-NDX)
022600                                            TO GBEC0250-SUBSCRIPT
022700                       SET GBEC0250-CUENTA-ENCONTRADA TO TRUE
022800              END-SEARCH
022900           END-IF
023000      *
023100           IF GBEC0250-CUENTA-NO-ENCONTRADA
023200              SET S240-NDX TO 1
023300              SEARCH S240-ROW
023400                  AT END CONTINUE
023500                  WHEN S240-ACCT-NUMBER(S240-NDX) = GBEC0250-ACCT-NUMBER
023600                       MOVE S240-ACCT-SUBSCRIPT(S240-NDX)
023700                                            TO GBEC0250-SUBSCRIPT
023800                       SET GBEC0250-CUENTA-ENCONTRADA TO TRUE
023900              END-SEARCH
024000           END-IF
024100           .
024200      *
024300      ******************************************************************
024400      ***************            FIN PROGRAMA             *************
024500      ******************************************************************
