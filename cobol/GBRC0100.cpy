000100* GBRC0100:  LINEA DEL REPORTE RESUMEN DE POSTEO (GB9C0100)      *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     GB00002    RTOR    22/03/21 ALTA INICIAL                   *
000800******************************************************************
000900*   LINEA UNICA DE GRAN TOTAL, SIN RUPTURAS DE CONTROL.           *
001000******************************************************************
001100*
001200 01  GBR100-TOTAL-LINE.
001300     05  FILLER                       PIC X(05) VALUE SPACES.
001400     05  GBR100-LIT-PROCESSED         PIC X(20) VALUE
001500         'REQUESTS PROCESSED:'.
001600     05  GBR100-COUNT-PROCESSED       PIC ZZZ,ZZ9.
001700     05  FILLER                       PIC X(03) VALUE SPACES.
001800     05  GBR100-LIT-REJECTED          PIC X(19) VALUE
001900         'REQUESTS REJECTED:'.
002000     05  GBR100-COUNT-REJECTED        PIC ZZZ,ZZ9.
002100     05  FILLER                       PIC X(03) VALUE SPACES.
002200     05  GBR100-LIT-CREDITED          PIC X(17) VALUE
002300         'TOTAL CREDITED: '.
002400     05  GBR100-TOTAL-CREDITED        PIC ZZZ,ZZZ,ZZ9.99.
002500     05  FILLER                       PIC X(03) VALUE SPACES.
002600     05  GBR100-LIT-DEBITED           PIC X(16) VALUE
002700         'TOTAL DEBITED: '.
002800     05  GBR100-TOTAL-DEBITED         PIC ZZZ,ZZZ,ZZ9.99.
002900*
