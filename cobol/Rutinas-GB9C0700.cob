000100      * GB9C0700: DRIVER DE CONSULTA DE MOVIMIENTOS POR RANGO DE FECHAS
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB9C0700.
000800      *
000900       AUTHOR.        L PENA.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1992-02-18.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00020    LPENA   1992-02-18 ALTA INICIAL DEL DRIVER DE   *
002500      *                                   CONSULTA DE MOVIMIENTOS POR  *
002600      *                                   RANGO DE FECHAS              *
002700      *     GB00030    LPENA   2023-12-12 SE REESCRIBE EL DRIVER DE    *
002800      *                                   CONSULTA PARA USAR GB7C0600  *
002900      *                                   RENGLON A RENGLON            *
003000      *     GB00030    LPENA   2023-12-14 LA TABLA DE MOVIMIENTOS SE    *
003100      *                                   CARGA UNA SOLA VEZ EN MEMORIA*
003200      *                                   EN LUGAR DE RELEER EL LOG    *
003300      *                                   POR CADA PETICION            *
003400      *     GB00031    MRUIZ   2023-12-20 SE AGREGA RENGLON "NO         *
003500      *                                   TRANSACTIONS FOUND" AL       *
003600      *                                   REPORTE CUANDO EL CONTADOR   *
003700      *                                   DE COINCIDENCIAS QUEDA EN 0  *
003800      *     GB00034    LPENA   2024-02-05 SE QUITA EL UPSI-1 QUE        *
003900      *                                   QUEDO DECLARADO SIN USO      *
004000      *     GB00035    RTOR    2024-02-12 SE VERIFICA EL FILE STATUS   *
004100      *                                   DE LA APERTURA DE CADA      *
004200      *                                   ARCHIVO Y SE ABENDA LA      *
004300      *                                   CORRIDA SI ALGUNO FALLA     *
004400      ******************************************************************
004500      ******************************************************************
004600      *                     ENVIRONMENT DIVISION                       *
004700      ******************************************************************
004800       ENVIRONMENT DIVISION.
004900      *
005000       CONFIGURATION SECTION.
005100      *
005200       SOURCE-COMPUTER.   IBM-3090.
005300       OBJECT-COMPUTER.   IBM-3090.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM.
005600      *
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900           SELECT QUERY-REQUESTS-FILE   ASSIGN TO GBQRYIN
006000               ORGANIZATION IS LINE SEQUENTIAL
006100               FILE STATUS IS FS-QUERY.
006200      *
006300           SELECT TRNSLOG-FILE          ASSIGN TO GBTRLOG
006400               ORGANIZATION IS LINE SEQUENTIAL
006500               FILE STATUS IS FS-TRNSLOG.
006600      *
006700           SELECT REPORT-FILE           ASSIGN TO GBRPT08
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS IS FS-REPORT.
007000      *
007100      ******************************************************************
007200      *                       DATA DIVISION                            *
007300      ******************************************************************
007400       DATA DIVISION.
007500      *
007600       FILE SECTION.
007700      *
007800       FD  QUERY-REQUESTS-FILE
007900           RECORDING MODE IS F
008000           LABEL RECORDS ARE STANDARD.
008100       01  QUERY-REQUEST-RECORD.
008200           COPY GBEC0800.
008300      *
008400       FD  TRNSLOG-FILE
008500           RECORDING MODE IS F
008600           LABEL RECORDS ARE STANDARD.
008700       01  TRNSLOG-RECORD.
008800           COPY GBEC0030.
008900      *
009000       FD  REPORT-FILE
009100           RECORDING MODE IS F
009200           LABEL RECORDS ARE STANDARD.
009300       01  REPORT-RECORD               PIC X(80).
009400      *
009500      ******************************************************************
009600      *                  WORKING-STORAGE SECTION                       *
009700      ******************************************************************
009800       WORKING-STORAGE SECTION.
009900      *---------------------    F I L E   S T A T U S   ---------------*
010000       01  WS-FILE-STATUS-AREA.
010100           05  FS-QUERY                    PIC X(02).
010200           05  FS-TRNSLOG                  PIC X(02).
010300           05  FS-REPORT                   PIC X(02).
010400           05  SW-QUERY-EOF                PIC X(01) VALUE 'N'.
010500               88  QUERY-EOF                          VALUE 'S'.
010600           05  SW-TRNSLOG-EOF              PIC X(01) VALUE 'N'.
010700               88  TRNSLOG-EOF                        VALUE 'S'.
010800      *
010900      *-----------  T A B L A   D E   M O V I M I E N T O S  ----------*
011000           05  FILLER                    PIC X(04).
011100       01  T0030-TABLE-CTL.
011200           05  T0030-MAX-ROWS          PIC S9(08) COMP VALUE +0.
011300           05  T0030-CUR-ROWS          PIC S9(08) COMP VALUE +0.
011400      *
011500           05  FILLER                    PIC X(04).
011600       01  T0030-TABLE.
011700           05  FILLER                    PIC X(04).
011800           05  T0030-ROW OCCURS 1 TO 99999 TIMES
011900                   DEPENDING ON T0030-CUR-ROWS
012000                   INDEXED BY T0030-NDX.
012100               10  T0030-TRNS-ID            PIC 9(10).
012200               10  T0030-TRNS-ACCT-NUMBER    PIC 9(10).
012300               10  T0030-TRNS-AMOUNT         PIC S9(11)V99.
012400               10  T0030-TRNS-BALANCE-AFTER  PIC S9(11)V99.
012500               10  T0030-TRNS-DATE           PIC 9(08).
012600               10  T0030-TRNS-TIME           PIC 9(06).
012700      *
012800      *---------------------    C O P Y S    --------------------------*
012900       01  VA-GBECABC-AREA.
013000           COPY GBECABC.
013100      *
013200       01  GBEC0600-AREA.
013300           COPY GBEC0600.
013400      *
013500       01  GBEC0700-AREA.
013600           COPY GBEC0700.
013700      *
013800       01  GBR800-AREA.
013900           COPY GBRC0800.
014000      *
014100      *---------------------  V A R I A B L E S -----------------------*
014200       01  VA-VARIABLES.
014300           05  VA-FEC-SIS.
014400               10  VA-FSIST-A              PIC X(02).
014500               10  VA-FSIST-M              PIC X(02).
014600               10  VA-FSIST-D              PIC X(02).
014700           05  VA-HOR-SIS                  PIC X(08).
014800           05  VA-HOR-SIS-R REDEFINES VA-HOR-SIS.
014900               10  VA-HSIST-HH              PIC X(02).
015000               10  VA-HSIST-MM              PIC X(02).
015100               10  VA-HSIST-SS              PIC X(02).
015200               10  FILLER                   PIC X(02).
015300           05  VA-RUN-DATE               PIC 9(08).
015400           05  VA-RUN-DATE-R REDEFINES VA-RUN-DATE.
015500               10  VA-RUN-CCYY              PIC 9(04).
015600               10  VA-RUN-MM                PIC 9(02).
015700               10  VA-RUN-DD                PIC 9(02).
015800           05  VA-RUN-TIME               PIC 9(06).
015900           05  VA-RUN-TIME-R REDEFINES VA-RUN-TIME.
016000               10  VA-RT-HH                 PIC 9(02).
016100               10  VA-RT-MM                 PIC 9(02).
016200               10  VA-RT-SS                 PIC 9(02).
016300           05  FILLER                    PIC X(10).
016400      *
016500      *---------------------  S U B S C R I P T O S  -------------------*
016600       01  WS-SUBINDICES.
016700           05  WS-I                     PIC S9(08) COMP VALUE +0.
016800           05  FILLER                    PIC X(04).
016900      *
017000      ******************************************************************
017100      *                       PROCEDURE DIVISION                       *
017200      ******************************************************************
017300       PROCEDURE DIVISION.
017400      *
017500           PERFORM 1000-INICIO
017600      *
017700           PERFORM 2000-PROCESO
017800      *
017900           PERFORM 3000-FIN-PROCESO
018000           .
018100      *
018200      ******************************************************************
018300      *1000-INICIO:           ABRE ARCHIVOS Y CARGA EL TRANSACTION-LOG  *
018400      *                       COMPLETO EN MEMORIA, UNA SOLA VEZ POR     *
018500      *                       CORRIDA.                                 *
018600      ******************************************************************
018700       1000-INICIO.
018800      *
018900           INITIALIZE VA-GBECABC-AREA
019000      *
019100           ACCEPT VA-FEC-SIS FROM DATE
019200           ACCEPT VA-HOR-SIS FROM TIME
019300           MOVE '20'                   TO VA-RUN-CCYY(1:2)
019400           MOVE VA-FSIST-A             TO VA-RUN-CCYY(3:2)
019500           MOVE VA-FSIST-M             TO VA-RUN-MM
019600           MOVE VA-FSIST-D             TO VA-RUN-DD
019700           MOVE VA-HSIST-HH            TO VA-RUN-TIME(1:2)
019800           MOVE VA-HSIST-MM            TO VA-RUN-TIME(3:2)
019900           MOVE VA-HSIST-SS            TO VA-RUN-TIME(5:2)
020000           MOVE VA-RUN-DATE            TO ABC-RUN-DATE
020100           MOVE VA-RUN-TIME            TO ABC-RUN-TIME
020200      *
020300           OPEN INPUT  QUERY-REQUESTS-FILE
020400           OPEN INPUT  TRNSLOG-FILE
020500           OPEN OUTPUT REPORT-FILE
020600      *
020700           IF FS-QUERY NOT = '00'
020800              MOVE FS-QUERY               TO ABC-COD-ABEND
020900              MOVE 'ERROR AL ABRIR QUERY-REQUESTS-FILE' TO ABC-DES-ABEND
021000              SET ABC-HUBO-ERROR          TO TRUE
021100              PERFORM 9999-ABEND
021200           END-IF
021300           IF FS-TRNSLOG NOT = '00'
021400              MOVE FS-TRNSLOG             TO ABC-COD-ABEND
021500              MOVE 'ERROR AL ABRIR TRNSLOG-FILE' TO ABC-DES-ABEND
021600              SET ABC-HUBO-ERROR          TO TRUE
021700              PERFORM 9999-ABEND
021800           END-IF
021900           IF FS-REPORT NOT = '00'
022000              MOVE FS-REPORT              TO ABC-COD-ABEND
022100              MOVE 'ERROR AL ABRIR REPORT-FILE' TO ABC-DES-ABEND
022200              SET ABC-HUBO-ERROR          TO TRUE
022300              PERFORM 9999-ABEND
022400           END-IF
022500      *
022600           MOVE GBR800-HEADING-LINE     TO REPORT-RECORD
022700           WRITE REPORT-RECORD
022800      *
022900           PERFORM 1100-CARGA-MOVIMIENTOS
023000      *
023100           CLOSE TRNSLOG-FILE
023200           .
023300      *
023400      ******************************************************************
023500      *1100-CARGA-MOVIMIENTOS: LEE TODO EL TRANSACTION-LOG A LA TABLA   *
023600      *                       DE TRABAJO T0030-TABLE.                  *
023700      ******************************************************************
023800       1100-CARGA-MOVIMIENTOS.
023900      *
024000           MOVE ZEROS                  TO T0030-CUR-ROWS
024100           MOVE 99999                  TO T0030-MAX-ROWS
024200      *
024300           READ TRNSLOG-FILE
024400               AT END MOVE 'S'          TO SW-TRNSLOG-EOF
024500           END-READ
024600      *
024700           PERFORM 1120-PROCESA-UN-RENGLON
024800               THRU 1120-PROCESA-UN-RENGLON-EXIT
024900               UNTIL TRNSLOG-EOF
025000           .
025100      *
025200      ******************************************************************
025300      *1110-MUEVE-A-TABLA:    COPIA UN RENGLON DEL LOG AL RENGLON        *
025400      *                       CORRESPONDIENTE DE T0030-TABLE.          *
025500      ******************************************************************
025600       1110-MUEVE-A-TABLA.
025700      *
025800           MOVE GB30-TRNS-ID               TO T0030-TRNS-ID(T0030-NDX)
025900           MOVE GB30-TRNS-ACCT-NUMBER       TO T0030-TRNS-ACCT-NUMBER(T0030-NDX)
026000           MOVE GB30-TRNS-AMOUNT            TO T0030-TRNS-AMOUNT(T0030-NDX)
026100           MOVE GB30-TRNS-BALANCE-AFTER     TO T0030-TRNS-BALANCE-AFTER(T0030-NDX)
026200           MOVE GB30-TRNS-DATE              TO T0030-TRNS-DATE(T0030-NDX)
026300           MOVE GB30-TRNS-TIME              TO T0030-TRNS-TIME(T0030-NDX)
026400           .
026500      *
026600      ******************************************************************
026700      *1120-PROCESA-UN-RENGLON: DA DE ALTA UN RENGLON EN T0030-TABLE Y  *
026800      *                       AVANZA LA LECTURA DEL LOG.                *
026900      ******************************************************************
027000       1120-PROCESA-UN-RENGLON.
027100      *
027200           ADD 1                    TO T0030-CUR-ROWS
027300           SET T0030-NDX            TO T0030-CUR-ROWS
027400           PERFORM 1110-MUEVE-A-TABLA
027500           READ TRNSLOG-FILE
027600               AT END MOVE 'S'      TO SW-TRNSLOG-EOF
027700           END-READ
027800           .
027900       1120-PROCESA-UN-RENGLON-EXIT.
028000           EXIT.
028100      *
028200      ******************************************************************
028300      *2000-PROCESO:          LEE CADA PETICION DE CONSULTA Y LA        *
028400      *                       RESUELVE CONTRA LA TABLA EN MEMORIA.      *
028500      ******************************************************************
028600       2000-PROCESO.
028700      *
028800           READ QUERY-REQUESTS-FILE
028900               AT END MOVE 'S'          TO SW-QUERY-EOF
029000           END-READ
029100      *
029200           PERFORM 2100-RESUELVE-UNA-PETICION
029300               THRU 2100-RESUELVE-UNA-PETICION-EXIT
029400               UNTIL QUERY-EOF
029500           .
029600      *
029700      ******************************************************************
029800      *2100-RESUELVE-UNA-PETICION: RECORRE LA TABLA DE MOVIMIENTOS       *
029900      *                       FILTRANDO POR CUENTA Y RANGO DE FECHAS,   *
030000      *                       E IMPRIME UNA LINEA POR COINCIDENCIA O    *
030100      *                       EL RENGLON DE "NO ENCONTRADO".            *
030200      ******************************************************************
030300       2100-RESUELVE-UNA-PETICION.
030400      *
030500           MOVE GB80-ACCT-NUMBER        TO GBEC0700-ACCT-NUMBER
030600           MOVE GB80-FROM-DATE          TO GBEC0700-FROM-DATE
030700           MOVE GB80-TO-DATE            TO GBEC0700-TO-DATE
030800           MOVE ZEROS                   TO GBEC0700-COUNT-FOUND
030900           ADD 1                        TO ABC-COUNT-LEIDOS
031000      *
031100           MOVE 1                       TO WS-I
031200      *
031300           PERFORM 2200-REVISA-UN-MOVIMIENTO
031400               THRU 2200-REVISA-UN-MOVIMIENTO-EXIT
031500               T0030-CUR-ROWS TIMES
031600      *
031700           IF GBEC0700-COUNT-FOUND = ZEROS
031800              SET GBEC0700-NO-SE-ENCONTRO  TO TRUE
031900              ADD 1                        TO ABC-COUNT-RECHAZADOS
032000              MOVE GB80-ACCT-NUMBER         TO GBR800-NF-ACCT
032100              MOVE GBR800-NOTFOUND-LINE     TO REPORT-RECORD
032200              WRITE REPORT-RECORD
032300           ELSE
032400              SET GBEC0700-SI-SE-ENCONTRO  TO TRUE
032500              ADD 1                        TO ABC-COUNT-PROCESADOS
032600           END-IF
032700      *
032800           READ QUERY-REQUESTS-FILE
032900               AT END MOVE 'S'          TO SW-QUERY-EOF
033000           END-READ
033100           .
033200       2100-RESUELVE-UNA-PETICION-EXIT.
033300           EXIT.
033400      *
033500      ******************************************************************
033600      *2200-REVISA-UN-MOVIMIENTO: UN RENGLON DE LA TABLA CALIFICA CUANDO*
033700      *                       PERTENECE A LA CUENTA PEDIDA Y SU FECHA   *
033800      *                       CAE DENTRO DEL RANGO (GB7C0600 RESUELVE   *
033900      *                       EL RANGO INCLUSIVE).                     *
034000      ******************************************************************
034100       2200-REVISA-UN-MOVIMIENTO.
034200      *
034300           SET T0030-NDX                TO WS-I
034400      *
034500           IF T0030-TRNS-ACCT-NUMBER(T0030-NDX) = GBEC0700-ACCT-NUMBER
034600              MOVE T0030-TRNS-DATE(T0030-NDX)  TO GBEC0600-TRNS-DATE
034700              MOVE T0030-TRNS-TIME(T0030-NDX)  TO GBEC0600-TRNS-TIME
034800              MOVE GBEC0700-FROM-DATE           TO GBEC0600-FROM-DATE
034900              MOVE GBEC0700-TO-DATE             TO GBEC0600-TO-DATE
035000              CALL 'GB7C0600' USING GBEC0600-AREA
035100              IF GBEC0600-DENTRO-DE-RANGO
035200                 ADD 1                  TO GBEC0700-COUNT-FOUND
035300                 PERFORM 2250-ESCRIBE-RENGLON-REPORTE
035400              END-IF
035500           END-IF
035600      *
035700           ADD 1                         TO WS-I
035800           .
035900       2200-REVISA-UN-MOVIMIENTO-EXIT.
036000           EXIT.
036100      *
036200      ******************************************************************
036300      *2250-ESCRIBE-RENGLON-REPORTE: UNA LINEA DE DETALLE POR CADA       *
036400      *                       MOVIMIENTO ENCONTRADO DENTRO DEL RANGO.   *
036500      ******************************************************************
036600       2250-ESCRIBE-RENGLON-REPORTE.
036700      *
036800           MOVE T0030-TRNS-ACCT-NUMBER(T0030-NDX)     TO GBR800-ACCOUNT-NUMBER
036900           MOVE T0030-TRNS-ID(T0030-NDX)               TO GBR800-TRNS-ID
037000           MOVE T0030-TRNS-AMOUNT(T0030-NDX)           TO GBR800-AMOUNT
037100           MOVE T0030-TRNS-BALANCE-AFTER(T0030-NDX)    TO GBR800-BALANCE-AFTER
037200           MOVE T0030-TRNS-DATE(T0030-NDX)             TO GBR800-DATE
037300      *
037400           MOVE GBR800-DETAIL-LINE                      TO REPORT-RECORD
037500           WRITE REPORT-RECORD
037600           .
037700      *
037800      ******************************************************************
037900      *3000-FIN-PROCESO:      CIERRA LOS ARCHIVOS DE LA CORRIDA.        *
038000      ******************************************************************
038100       3000-FIN-PROCESO.
038200      *
038300           CLOSE QUERY-REQUESTS-FILE
038400                 REPORT-FILE
038500           .
038600      *
038700      ******************************************************************
038800      *9999-ABEND:            DESPLIEGA EL FILE STATUS QUE FALLO Y      *
038900      *                       TERMINA ANORMALMENTE LA CORRIDA DEL      *
039000      *                       DRIVER DE CONSULTA.                     *
039100      ******************************************************************
039200       9999-ABEND.
039300      *
039400           DISPLAY 'GB9C0700 ABEND ' ABC-COD-ABEND ' ' ABC-DES-ABEND
039500           MOVE 16                     TO RETURN-CODE
039600           STOP RUN
039700           .
039800      *
039900      ******************************************************************
040000      ***************            FIN PROGRAMA             *************
040100      ******************************************************************
