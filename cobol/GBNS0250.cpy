000100* GBNS0250:  CAMPOS DE TRABAJO DE LA RUTINA DE PENALIZACION      *
000200*            POR SALDO MINIMO (GB7C0300)                        *
000300******************************************************************
000400*                     MODIFICATIONS LOG                         *
000500******************************************************************
000600*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000700*     ---------- ------- -------- ------------------------------ *
000800*     GB00012    MRUIZ   14/02/22 ALTA INICIAL                  *
000900******************************************************************
001000*   S250-SW-CRUCE VALE 'S' SOLO CUANDO LA CUENTA PASA DE ESTAR   *
001100*   EN O SOBRE EL MINIMO A ESTAR POR DEBAJO EN ESTE MOVIMIENTO;  *
001200*   LA CUOTA NO SE VUELVE A COBRAR SI LA CUENTA YA ESTABA ABAJO  *
001300*   DEL MINIMO ANTES DE ESTE MOVIMIENTO.                        *
001400******************************************************************
001500*
001600 01  GBNS0250.
001700     05  S250-BAL-ANTES               PIC S9(11)V99 COMP-3.
001800     05  S250-BAL-DESPUES             PIC S9(11)V99 COMP-3.
001900     05  S250-MINIMO                  PIC S9(11)V99 COMP-3.
002000     05  S250-FEE-APLICADA            PIC S9(09)V99 COMP-3.
002100     05  S250-SW-CRUCE                PIC X(01).
002200         88  S250-HAY-CRUCE                     VALUE 'S'.
002300         88  S250-NO-HAY-CRUCE                   VALUE 'N'.
002400     05  S250-SW-YA-ABAJO             PIC X(01).
002500         88  S250-YA-ESTABA-ABAJO                VALUE 'S'.
002600         88  S250-NO-ESTABA-ABAJO                VALUE 'N'.
002700     05  FILLER                       PIC X(06).
002800*
