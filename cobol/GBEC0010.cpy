000100* GBEC0010:  LAYOUT DE REGISTRO DEL ARCHIVO ACCOUNTS             *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     GB00001    RTOR    19/03/21 ALTA INICIAL                   *
000800******************************************************************
000900*                     LRECL = 120                                *
001000******************************************************************
001100* GB10-ACCT-NUMBER          NUMERO DE CUENTA (LLAVE)              *
001200* GB10-ACCT-TYPE            'C' CHEQUES 'S' AHORRO 'T' ESTUDIANTE *
001300*                           'K' TARJETA DE CREDITO                *
001400* GB10-ACCT-SECRET-KEY      LLAVE SECRETA DE VERIFICACION         *
001500* GB10-ACCT-PRIMARY-HOLDER  TITULAR PRIMARIO                      *
001600* GB10-ACCT-SECONDARY-HOLD  TITULAR SECUNDARIO (0 = NO APLICA)    *
001700* GB10-ACCT-BALANCE         SALDO ACTUAL                          *
001800* GB10-ACCT-PENALTY-FEE     CUOTA FIJA DE PENALIZACION            *
001900* GB10-ACCT-OPEN-DATE       FECHA DE APERTURA CCYYMMDD            *
002000* GB10-ACCT-STATUS          'A' ACTIVA  'F' CONGELADA             *
002100* GB10-ACCT-MINIMUM-BALANCE SALDO MINIMO (0 = NO APLICA)          *
002200* GB10-ACCT-INTEREST-RATE   TASA ANUAL, FRACCION DECIMAL          *
002300* GB10-ACCT-LAST-INT-DATE   FECHA DE LA ULTIMA APLICACION DE      *
002400*                           INTERESES CCYYMMDD (0 = NINGUNA)      *
002500******************************************************************
002600*
002700 01  GB10-ACCOUNT-RECORD.
002800     05  GB10-ACCT-NUMBER            PIC 9(10).
002900     05  GB10-ACCT-TYPE               PIC X(01).
003000     05  GB10-ACCT-SECRET-KEY         PIC X(20).
003100     05  GB10-ACCT-PRIMARY-HOLDER     PIC 9(10).
003200     05  GB10-ACCT-SECONDARY-HOLD     PIC 9(10).
003300     05  GB10-ACCT-BALANCE            PIC S9(11)V99.
003400     05  GB10-ACCT-PENALTY-FEE        PIC S9(09)V99.
003500     05  GB10-ACCT-OPEN-DATE          PIC 9(08).
003600     05  GB10-ACCT-STATUS             PIC X(01).
003700     05  GB10-ACCT-MINIMUM-BALANCE    PIC S9(11)V99.
003800     05  GB10-ACCT-INTEREST-RATE      PIC S9(03)V9(04).
003900     05  GB10-ACCT-LAST-INT-DATE      PIC 9(08).
004000     05  FILLER                       PIC X(08).
004100*
