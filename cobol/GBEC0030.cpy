000100* GBEC0030:  LAYOUT DE REGISTRO DEL ARCHIVO TRANSACTION-LOG       *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000600*     ---------- ------- -------- ------------------------------ *
000700*     GB00001    RTOR    19/03/21 ALTA INICIAL                   *
000750*     GB00017    RTOR    02/08/18 SE AMPLIA EL RENGLON A 148      *
000760*                        BYTES PARA CONSERVAR GB30-TRNS-NAME Y    *
000770*                        GB30-TRNS-TYPE COMPLETOS SIN RECORTAR    *
000780*                        NINGUN CAMPO DEL LAYOUT                 *
000800******************************************************************
000900*                     LRECL = 148                                *
001000******************************************************************
001100* GB30-TRNS-ID              FOLIO SECUENCIAL DEL MOVIMIENTO       *
001200* GB30-TRNS-ACCT-NUMBER     CUENTA A LA QUE PERTENECE EL MOV.     *
001300* GB30-TRNS-NAME             DESCRIPCION LEGIBLE DEL MOVIMIENTO    *
001400* GB30-TRNS-AMOUNT          IMPORTE CON SIGNO DEL MOVIMIENTO      *
001500* GB30-TRNS-BALANCE-AFTER   SALDO INMEDIATO DESPUES DEL POSTEO    *
001600* GB30-TRNS-TYPE            CREDIT/DEBIT/TRANSFER_DEBIT/          *
001700*                           TRANSFER_CREDIT/INTEREST_CREDIT/      *
001800*                           INTEREST_DEBIT/PENALTY_FEE            *
001900* GB30-TRNS-DATE            FECHA DE POSTEO CCYYMMDD              *
002000* GB30-TRNS-TIME            HORA DE POSTEO HHMMSS                 *
002100******************************************************************
002200*
002300 01  GB30-TRANSACTION-RECORD.
002400     05  GB30-TRNS-ID                 PIC 9(10).
002500     05  GB30-TRNS-ACCT-NUMBER         PIC 9(10).
002600     05  GB30-TRNS-NAME                PIC X(60).
002700     05  GB30-TRNS-AMOUNT              PIC S9(11)V99.
002800     05  GB30-TRNS-BALANCE-AFTER       PIC S9(11)V99.
002900     05  GB30-TRNS-TYPE                PIC X(20).
003000     05  GB30-TRNS-DATE                PIC 9(08).
003100     05  GB30-TRNS-TIME                PIC 9(06).
003200     05  FILLER                        PIC X(08).
003300*
