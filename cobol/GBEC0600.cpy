000100* GBEC0600 - COMMAREA DE LA VALIDACION DE RANGO DE FECHAS PARA    *
000200*            LA CONSULTA DE MOVIMIENTOS (GB7C0600), LLAMADA      *
000300*            RENGLON A RENGLON DESDE GB9C0700                   *
000400******************************************************************
000500*                     MODIFICATIONS LOG                         *
000600******************************************************************
000700*     CODE       AUTHOR  DATE     DESCRIPTION                    *
000800*     ---------- ------- -------- ------------------------------ *
000900*     GB00018    RTOR    21/06/21 ALTA INICIAL                   *
001000*     GB00023    LPENA   19/07/23 SE CAMBIA DE CURSOR A          *
001100*                                 VALIDADOR DE UN SOLO RENGLON   *
001200******************************************************************
001300 02  GBEC0600.
001400     05  GBEC0600-IN.
001500         10  GBEC0600-TRNS-DATE        PIC 9(08).
001600         10  GBEC0600-TRNS-TIME        PIC 9(06).
001700         10  GBEC0600-FROM-DATE        PIC 9(08).
001800         10  GBEC0600-TO-DATE          PIC 9(08).
001900*
002000     05  GBEC0600-OUT.
002100         10  GBEC0600-SW-EN-RANGO      PIC X(01).
002200             88  GBEC0600-DENTRO-DE-RANGO        VALUE 'S'.
002300             88  GBEC0600-FUERA-DE-RANGO         VALUE 'N'.
002400*
