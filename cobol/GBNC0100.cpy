000100* GBNC0100 - COPY DE CONTROL DEL DRIVER DE POSTEO (GB9C0100)     *
000200******************************************************************
000300*                     MODIFICATIONS LOG                          *
000400******************************************************************
000500*     CODE       AUTHOR  DATE     DESCRIPTION.                   *
000600*     ---------- ------- -------- ------------------------------ *
000700*     GB00003    RTOR    22/03/21 ALTA INICIAL                   *
000800*     GB00011    MRUIZ   14/02/22 SE AGREGA BANDERA DE CONGELADA *
000900*                                 PARA EL RECHAZO DEL TRASPASO   *
000950*     GB00017    RTOR    18/08/22 SE AGREGA FOLIO SIGUIENTE Y    *
000960*                                 DESCRIPCIONES DE MOVIMIENTO    *
000970*     GB00024    MRUIZ   05/12/23 SE AGREGA SALIDA DE CUOTA POR  *
000980*                                 SALDO MINIMO (PENALTY_FEE) DE  *
000990*                                 CADA PIERNA AFECTADA           *
001000******************************************************************
001100 02  GBNC0100.
001200     05  GBNC0100-IN.
001300         10  GBNC0100-REQ-TYPE         PIC X(01).
001400         10  GBNC0100-DEBIT-ACCT        PIC 9(10).
001500         10  GBNC0100-CREDIT-ACCT       PIC 9(10).
001600         10  GBNC0100-AMOUNT           PIC S9(11)V99.
001700         10  GBNC0100-DATE              PIC 9(08).
001800         10  GBNC0100-TIME              PIC 9(06).
001850         10  GBNC0100-NEXT-TRNS-ID      PIC 9(10).
001900*
002000     05  GBNC0100-VAL.
002100         10  GBNC0100-DEBIT-BAL-AFTER  PIC S9(11)V99.
002200         10  GBNC0100-CREDIT-BAL-AFTER PIC S9(11)V99.
002300         10  GBNC0100-DEBIT-TRNS-ID     PIC 9(10).
002400         10  GBNC0100-CREDIT-TRNS-ID    PIC 9(10).
002450         10  GBNC0100-TRNS-USED         PIC S9(04) COMP.
002500         10  GBNC0100-SW-REJECT-FROZEN PIC X(01).
002600         10  GBNC0100-SW-REJECT-NOFUND PIC X(01).
002700         10  GBNC0100-SW-REJECT-NOTFND PIC X(01).
002750         10  GBNC0100-DEBIT-DESC        PIC X(60).
002760         10  GBNC0100-CREDIT-DESC       PIC X(60).
002765         10  GBNC0100-DEBIT-FEE-SW      PIC X(01).
002770         10  GBNC0100-DEBIT-FEE-MONTO   PIC S9(09)V99.
002775         10  GBNC0100-DEBIT-FEE-DESC    PIC X(60).
002780         10  GBNC0100-CREDIT-FEE-SW     PIC X(01).
002785         10  GBNC0100-CREDIT-FEE-MONTO  PIC S9(09)V99.
002790         10  GBNC0100-CREDIT-FEE-DESC   PIC X(60).
002800*
002900     05  GBNC0100-RETURN.
003000         10  GBNC0100-COD-RETURN       PIC X(02).
003100         10  GBNC0100-DES-REJECT       PIC X(30).
003200*
