000100      * GB7C0300: PENALIZACION POR SALDO MINIMO - CHEQUES Y AHORRO
000200      ******************************************************************
000300      *                  IDENTIFICATION DIVISION                       *
000400      ******************************************************************
000500       IDENTIFICATION DIVISION.
000600      *
000700       PROGRAM-ID.    GB7C0300.
000800      *
000900       AUTHOR.        M RUIZ.
001000      *
001100       INSTALLATION.  GILOBANK SISTEMAS - BATCH CUENTAS.
001200      *
001300       DATE-WRITTEN.  1984-03-12.
001400      *
001500       DATE-COMPILED.
001600      *
001700       SECURITY.      CLASIFICACION INTERNA - USO EXCLUSIVO BATCH.
001800      *
001900      ******************************************************************
002000      *                     MODIFICATIONS LOG                          *
002100      ******************************************************************
002200      *     CODE       AUTHOR  DATE     DESCRIPTION                    *
002300      *     ---------- ------- -------- ------------------------------ *
002400      *     GB00008    MRUIZ   1984-03-12 ALTA INICIAL - PENALIZACION  *
002500      *                                   POR SALDO MINIMO EN CUENTAS  *
002600      *                                   DE CHEQUES Y AHORRO          *
002700      *     GB00013    MRUIZ   2002-02-14 SE EXTIENDE PARA SER LLAMADA *
002800      *                                   DESDE GB7C0200 DESPUES DE    *
002900      *                                   CADA MOVIMIENTO              *
003000      *     GB00013    MRUIZ   2002-02-20 SE ACLARA QUE LA CUOTA SOLO  *
003100      *                                   SE COBRA EN EL CRUCE, NO EN  *
003200      *                                   CADA RESALVADO POSTERIOR     *
003300      *     GB00034    LPENA   2024-02-05 SE QUITA EL UPSI-1 Y LA      *
003400      *                                   BITACORA DE DEPURACION -     *
003500      *                                   NUNCA SE PROBABA NI SE       *
003600      *                                   ESCRIBIA EN NINGUN PROGRAMA  *
003700      ******************************************************************
003800      ******************************************************************
003900      *                     ENVIRONMENT DIVISION                       *
004000      ******************************************************************
004100       ENVIRONMENT DIVISION.
004200      *
004300       CONFIGURATION SECTION.
004400      *
004500       SOURCE-COMPUTER.   IBM-3090.
004600       OBJECT-COMPUTER.   IBM-3090.
004700       SPECIAL-NAMES.
004800           C01 IS TOP-OF-FORM.
004900      *
005000      ******************************************************************
005100      *                       DATA DIVISION                            *
005200      ******************************************************************
005300       DATA DIVISION.
005400      *
005500       WORKING-STORAGE SECTION.
005600      *-------------------  C O N S T A N T E S  ----------------------*
005700       01  CT-CONSTANTES.
005800           05  CA-PROGRAM                  PIC X(08) VALUE 'GB7C0300'.
005900      *
006000      *---------------------  V A R I A B L E S -----------------------*
006100           05  FILLER                    PIC X(04).
006200       01  WS-VARIABLES.
006300           05  WS-S250-AREA.
006400               COPY GBNS0250.
006500           05  WS-MINIMO-EDIT              PIC S9(09)V99 VALUE ZEROS.
006600           05  WS-MINIMO-EDIT-R REDEFINES WS-MINIMO-EDIT.
006700               10  WS-ME-ENTERO            PIC S9(09).
006800               10  WS-ME-DECIMAL           PIC 99.
006900           05  WS-CONTADOR-LLAMADAS        PIC S9(08) COMP VALUE +0.
007000           05  WS-CONTADOR-LLAMADAS-R REDEFINES WS-CONTADOR-LLAMADAS.
007100               10  WS-CL-MILES             PIC S9(05) COMP.
007200               10  WS-CL-UNIDADES          PIC S9(03) COMP.
007300           05  WS-FEE-EDIT                 PIC S9(09)V99 VALUE ZEROS.
007400           05  WS-FEE-EDIT-R REDEFINES WS-FEE-EDIT.
007500               10  WS-FE-ENTERO             PIC S9(09).
007600               10  WS-FE-DECIMAL            PIC 99.
007700           05  FILLER                      PIC X(08).
007800      *
007900      ******************************************************************
008000      *                      LINKAGE SECTION                           *
008100      ******************************************************************
008200       LINKAGE SECTION.
008300      *
008400       01  GBEC0300-AREA.
008500           COPY GBEC0300.
008600      *
008700      ******************************************************************
008800      *                       PROCEDURE DIVISION                       *
008900      ******************************************************************
009000       PROCEDURE DIVISION USING GBEC0300-AREA.
009100      *
009200           ADD 1                        TO WS-CONTADOR-LLAMADAS
009300      *
009400           PERFORM 1000-EVALUA-CRUCE
009500      *
009600           PERFORM 2000-ARMA-SALIDA
009700      *
009800           GOBACK
009900           .
010000      *
010100      ******************************************************************
010200      *1000-EVALUA-CRUCE:     DETERMINA SI LA CUENTA ACABA DE CRUZAR    *
010300      *                       DE SOBRE-EL-MINIMO A BAJO-EL-MINIMO.      *
010400      ******************************************************************
010500       1000-EVALUA-CRUCE.
010600      *
010700           MOVE GBEC0300-BAL-ANTES         TO S250-BAL-ANTES
010800           MOVE GBEC0300-BAL-DESPUES       TO S250-BAL-DESPUES
010900           MOVE GBEC0300-MINIMO            TO WS-MINIMO-EDIT
011000           MOVE GBEC0300-MINIMO            TO S250-MINIMO
011100           MOVE GBEC0300-SW-YA-ABAJO       TO S250-SW-YA-ABAJO
011200           MOVE ZEROS                      TO S250-FEE-APLICADA
011300           SET S250-NO-HAY-CRUCE           TO TRUE
011400      *
011500           IF S250-BAL-DESPUES < S250-MINIMO
011600              IF S250-NO-ESTABA-ABAJO
011700                 SET S250-HAY-CRUCE        TO TRUE
011800              END-IF
011900           END-IF
012000           .
012100      *
012200      ******************************************************************
012300      *2000-ARMA-SALIDA:      ARMA LA COMMAREA DE RETORNO - SI HUBO     *
012400      *                       CRUCE SE REGRESA LA CUOTA A COBRAR.      *
012500      ******************************************************************
012600       2000-ARMA-SALIDA.
012700      *
012800           IF S250-HAY-CRUCE
012900              SET GBEC0300-APLICA-FEE      TO TRUE
013000              MOVE GBEC0300-FEE-MONTO-IN   TO S250-FEE-APLICADA
013100              MOVE S250-FEE-APLICADA       TO GBEC0300-FEE-MONTO
013200           ELSE
013300              SET GBEC0300-NO-APLICA-FEE   TO TRUE
013400              MOVE ZEROS                   TO GBEC0300-FEE-MONTO
013500           END-IF
013600      *
013700           IF S250-BAL-DESPUES < S250-MINIMO
013800              SET S250-YA-ESTABA-ABAJO     TO TRUE
013900           ELSE
014000              SET S250-NO-ESTABA-ABAJO     TO TRUE
014100           END-IF
014200           MOVE S250-SW-YA-ABAJO           TO GBEC0300-SW-NUEVO-ABAJO
014300           .
014400      *
014500      ******************************************************************
014600      ***************            FIN PROGRAMA             *************
014700      ******************************************************************
